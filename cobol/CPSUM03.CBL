000100******************************************************************
000200* FECHA       : 04/03/1989                                       *
000300* PROGRAMADOR : R. QUIJIVIX (RQ)                                 *
000400* APLICACION  : COMPRAS (PROCUREMENT ANALYTICS)                  *
000500* PROGRAMA    : CPSUM03                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ACUMULA LAS FACTURAS CON RIESGO POR CONTRATO,    *
000800*             : ANIO Y MES; ESCRIBE EL RESUMEN ANUAL Y MENSUAL   *
000900*             : CON BANDERA DE CUMPLIMIENTO CONTRA LOS TOPES DEL *
001000*             : CONTRATO.                                        *
001100* ARCHIVOS    : CPRSKI=E, CPCTRM=E, CPANSM=S, CPMTSM=S           *
001200* ACCION (ES) : S=RESUME                                         *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : 04/03/1989                                       *
001500* BPM/RATIONAL: CP-0003                                          *
001600* NOMBRE      : RESUMEN ANUAL Y MENSUAL DE COMPRAS               *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     CPSUM03.
002000 AUTHOR.         R. QUIJIVIX.
002100 INSTALLATION.   DEPTO DE SISTEMAS - AREA BATCH.
002200 DATE-WRITTEN.   04/03/1989.
002300 DATE-COMPILED.
002400 SECURITY.       CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                   B I T A C O R A   D E   C A M B I O S        *
002700******************************************************************
002800* 04/03/1989 RQ  CP-0003 VERSION ORIGINAL, RESUMEN ANUAL POR       CP-0003
002900*                PROVEEDOR/TITULO/NUMERO DE CONTRATO.              CP-0003
003000* 12/12/1991 RQ  CP-0019 SE AGREGA RESUMEN MENSUAL, CLAVE ANIO+    CP-0019
003100*                MES, PARA EL ANALISIS DE ESTABILIDAD.             CP-0019
003200* 07/07/1995 MCH CP-0057 EXCLUYE DE LA ACUMULACION LAS FACTURAS    CP-0057
003300*                CON FECHA O MONTO FALLADOS (CP-0014 Y CP-0052).   CP-0057
003400* 21/09/1998 MCH CP-0070 PROYECTO Y2K: CLAVE DE ANIO AMPLIADA A    CP-0070
003500*                4 DIGITOS EN AMBAS TABLAS DE ACUMULACION.         CP-0070
003600* 11/01/1999 MCH CP-0071 PRUEBAS DE REGRESION Y2K, SIN HALLAZGOS.  CP-0071
003700* 04/02/2003 JLR CP-0091 AGREGA BANDERA DE CUMPLIMIENTO ANUAL Y    CP-0091
003800*                MENSUAL CONTRA TOPES DE CONTRATO.                 CP-0091
003900* 19/10/2010 EDR CP-0128 EL TOPE MENSUAL SE CALCULA DIVIDIENDO EL  CP-0128
004000*                TOPE ANUAL ENTRE 12, REDONDEADO A 2 DECIMALES,    CP-0128
004100*                ANTES DE COMPARAR.                                CP-0128
004200* 13/06/2023 EDR CP-0188 LIMPIEZA GENERAL DE COMENTARIOS Y         CP-0188
004300*                REVISION DE LA BITACORA PARA AUDITORIA INTERNA.   CP-0188
004400* 26/02/2024 MCH CP-0201 EL UPSI-0 DE DETALLE QUEDA AMARRADO A UN  CP-0201
004500*                DISPLAY POR FACTURA; LAS MASCARAS DE EDICION SE   CP-0201
004600*                BAJAN A NIVEL 77 (HALLAZGO DE AUDITORIA).         CP-0201
004700* 09/08/2026 MCH CP-0202 100-MAIN Y 120-LEE-CPRSKI PASAN A USAR    CP-0202
004800*                PERFORM ... THRU Y GO TO DE RANGO, SEGUN EL       CP-0202
004900*                ESTANDAR DE PARRAFOS NUMERADOS DEL DEPTO          CP-0202
005000*                (HALLAZGO DE AUDITORIA).                          CP-0202
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-370.
005500 OBJECT-COMPUTER.   IBM-370.
005600 SPECIAL-NAMES.
005700     C01            IS TOP-OF-FORM
005800     UPSI-0         IS WKS-LOG-DETALLE
005900                    ON  STATUS IS WKS-LOG-SI
006000                    OFF STATUS IS WKS-LOG-NO.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CPRSKI  ASSIGN    TO CPRSKI
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS FS-CPRSKI.
006600
006700     SELECT CPCTRM  ASSIGN    TO CPCTRM
006800            ORGANIZATION      IS LINE SEQUENTIAL
006900            FILE STATUS       IS FS-CPCTRM.
007000
007100     SELECT CPANSM  ASSIGN    TO CPANSM
007200            ORGANIZATION      IS LINE SEQUENTIAL
007300            FILE STATUS       IS FS-CPANSM.
007400
007500     SELECT CPMTSM  ASSIGN    TO CPMTSM
007600            ORGANIZATION      IS LINE SEQUENTIAL
007700            FILE STATUS       IS FS-CPMTSM.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  CPRSKI.
008200     COPY CPRSKI.
008300 FD  CPCTRM.
008400     COPY CPCTRM.
008500 FD  CPANSM.
008600     COPY CPANSM.
008700 FD  CPMTSM.
008800     COPY CPMTSM.
008900
009000 WORKING-STORAGE SECTION.
009100 01  WKS-FS-STATUS.
009200     05  FS-CPRSKI             PIC 9(02) VALUE ZEROES.
009300     05  FS-CPCTRM             PIC 9(02) VALUE ZEROES.
009400     05  FS-CPANSM             PIC 9(02) VALUE ZEROES.
009500     05  FS-CPMTSM             PIC 9(02) VALUE ZEROES.
009600 01  WKS-SWITCHES.
009700     05  WKS-FIN-CPRSKI        PIC 9(01) VALUE ZEROES.
009800         88  FIN-CPRSKI                  VALUE 1.
009900     05  WKS-FIN-CPCTRM        PIC 9(01) VALUE ZEROES.
010000         88  FIN-CPCTRM                  VALUE 1.
010100
010200 COPY CPCTTB.
010300
010400******************************************************************
010500*              TABLA DE ACUMULACION ANUAL (EN MEMORIA)            *
010600******************************************************************
010700 01  WKS-TABLA-ANUAL.
010800     05  WKS-AS-TOTAL            PIC 9(04) COMP.
010900     05  WKS-AS-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-AS-IX.
011000         10  TA-PROVIDER          PIC X(50).
011100         10  TA-TITLE             PIC X(50).
011200         10  TA-NUMBER            PIC X(08).
011300         10  TA-YEAR              PIC 9(04).
011400         10  TA-SUM-SPEND         PIC S9(13)V99.
011500         10  TA-SUM-RISK          PIC S9(13)V99.
011600         10  TA-SUM-DQ            PIC S9(13)V99.
011700         10  TA-SUM-CONTRACT      PIC S9(13)V99.
011800         10  TA-SUM-FIN           PIC S9(13)V99.
011900         10  TA-COUNT             PIC 9(07) COMP.
012000
012100******************************************************************
012200*              TABLA DE ACUMULACION MENSUAL (EN MEMORIA)          *
012300******************************************************************
012400 01  WKS-TABLA-MENSUAL.
012500     05  WKS-MS-TOTAL            PIC 9(04) COMP.
012600     05  WKS-MS-ENTRADA OCCURS 2000 TIMES INDEXED BY WKS-MS-IX.
012700         10  TM2-PROVIDER         PIC X(50).
012800         10  TM2-TITLE            PIC X(50).
012900         10  TM2-NUMBER           PIC X(08).
013000         10  TM2-YEAR             PIC 9(04).
013100         10  TM2-MONTH            PIC 9(02).
013200         10  TM2-SUM-SPEND        PIC S9(13)V99.
013300         10  TM2-SUM-RISK         PIC S9(13)V99.
013400         10  TM2-SUM-DQ           PIC S9(13)V99.
013500         10  TM2-SUM-CONTRACT     PIC S9(13)V99.
013600         10  TM2-SUM-FIN          PIC S9(13)V99.
013700         10  TM2-COUNT            PIC 9(07) COMP.
013800
013900 01  WKS-CONTADORES.
014000     05  WKS-REG-LEIDOS           PIC 9(07) COMP VALUE ZERO.
014100     05  WKS-REG-EXCLUIDOS        PIC 9(07) COMP VALUE ZERO.
014200     05  WKS-REG-ANUAL-ESCRITOS   PIC 9(07) COMP VALUE ZERO.
014300     05  WKS-REG-MENSUAL-ESCRITOS PIC 9(07) COMP VALUE ZERO.
014400     05  WKS-TOTAL-ANUAL          PIC S9(15)V99 VALUE ZERO.
014500     05  WKS-TOTAL-MENSUAL        PIC S9(15)V99 VALUE ZERO.
014600
014700* CP-0201 LAS MASCARAS DE EDICION NO ACUMULAN NADA DEL CIERRE;
014800* SE SACAN DEL GRUPO DE CONTADORES A NIVEL 77.
014900 77  WKS-MASCARA              PIC Z,ZZZ,ZZ9.
015000 77  WKS-MASCARA-M            PIC Z,ZZZ,ZZZ,ZZ9.99-.
015100
015200 01  WKS-ACUM-WORK.
015300     05  WKS-ANIO-FACTURA         PIC 9(04).
015400     05  WKS-MES-FACTURA          PIC 9(02).
015500     05  WKS-AS-IX-ENC            PIC 9(04) COMP.
015600     05  WKS-MS-IX-ENC            PIC 9(04) COMP.
015700     05  WKS-SWAP-IX1             PIC 9(04) COMP.
015800     05  WKS-SWAP-IX2             PIC 9(04) COMP.
015900     05  WKS-INTERCAMBIO          PIC 9(01) COMP.
016000     05  WKS-CONTRATO-IX          PIC 9(03) COMP.
016100 01  WKS-ACUM-WORK-R REDEFINES WKS-ACUM-WORK.
016200     05  WKS-ANIOMES-FACTURA      PIC 9(06).
016300     05  FILLER                   PIC X(13).
016400
016500 01  WKS-SWAP-ANUAL.
016600     05  SW-PROVIDER              PIC X(50).
016700     05  SW-TITLE                 PIC X(50).
016800     05  SW-NUMBER                PIC X(08).
016900     05  SW-YEAR                  PIC 9(04).
017000     05  SW-SUM-SPEND             PIC S9(13)V99.
017100     05  SW-SUM-RISK              PIC S9(13)V99.
017200     05  SW-SUM-DQ                PIC S9(13)V99.
017300     05  SW-SUM-CONTRACT          PIC S9(13)V99.
017400     05  SW-SUM-FIN               PIC S9(13)V99.
017500     05  SW-COUNT                 PIC 9(07) COMP.
017600 01  WKS-SWAP-ANUAL-R REDEFINES WKS-SWAP-ANUAL.
017700     05  SW-LLAVE                 PIC X(112).
017800     05  FILLER                   PIC X(38).
017900
018000 01  WKS-SWAP-MENSUAL.
018100     05  SW2-PROVIDER             PIC X(50).
018200     05  SW2-TITLE                PIC X(50).
018300     05  SW2-NUMBER               PIC X(08).
018400     05  SW2-YEAR                 PIC 9(04).
018500     05  SW2-MONTH                PIC 9(02).
018600     05  SW2-SUM-SPEND            PIC S9(13)V99.
018700     05  SW2-SUM-RISK             PIC S9(13)V99.
018800     05  SW2-SUM-DQ               PIC S9(13)V99.
018900     05  SW2-SUM-CONTRACT         PIC S9(13)V99.
019000     05  SW2-SUM-FIN              PIC S9(13)V99.
019100     05  SW2-COUNT                PIC 9(07) COMP.
019200 01  WKS-SWAP-MENSUAL-R REDEFINES WKS-SWAP-MENSUAL.
019300     05  SW2-LLAVE                PIC X(114).
019400     05  FILLER                   PIC X(38).
019500
019600 01  WKS-CMP-WORK.
019700     05  WKS-CMP-SPEND            PIC S9(13)V99.
019800     05  WKS-CMP-LOWER            PIC S9(11)V99.
019900     05  WKS-CMP-UPPER            PIC S9(11)V99.
020000     05  WKS-CMP-FLAG             PIC X(16).
020100 01  WKS-CMP-WORK-R REDEFINES WKS-CMP-WORK.
020200     05  WKS-CMP-MONTOS           PIC X(32).
020300     05  FILLER                   PIC X(16).
020400
020500 PROCEDURE DIVISION.
020600******************************************************************
020700* CP-0202 100-MAIN PASA A DESPACHAR CADA RUTINA CON PERFORM ... THRU
020800* SU PROPIO PARRAFO DE SALIDA, COMO MANDA EL ESTANDAR DEL DEPTO.
020900 100-MAIN SECTION.
021000     PERFORM 110-ABRE-ARCHIVOS THRU 110-ABRE-ARCHIVOS-E
021100     PERFORM 200-CARGA-CONTRATOS THRU 200-CARGA-CONTRATOS-E
021200     PERFORM 120-LEE-CPRSKI THRU 120-LEE-CPRSKI-E
021300     PERFORM 300-ACUMULA THRU 300-ACUMULA-E
021400         UNTIL FIN-CPRSKI
021500     PERFORM 400-ESCRIBE-ANUAL THRU 400-ESCRIBE-ANUAL-E
021600     PERFORM 500-ESCRIBE-MENSUAL THRU 500-ESCRIBE-MENSUAL-E
021700     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
021800     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
021900     STOP RUN.
022000 100-MAIN-E. EXIT.
022100
022200 110-ABRE-ARCHIVOS SECTION.
022300     OPEN INPUT  CPRSKI CPCTRM
022400          OUTPUT CPANSM CPMTSM
022500     IF FS-CPRSKI NOT = 0 OR FS-CPCTRM NOT = 0 OR
022600        FS-CPANSM NOT = 0 OR FS-CPMTSM NOT = 0
022700        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE CPSUM03 <<<"
022800                UPON CONSOLE
022900        MOVE 91 TO RETURN-CODE
023000        STOP RUN
023100     END-IF
023200     MOVE 0 TO WKS-AS-TOTAL WKS-MS-TOTAL.
023300 110-ABRE-ARCHIVOS-E. EXIT.
023400
023500* CP-0202 SI LA LECTURA NO VIENE LIMPIA (NI FIN DE ARCHIVO NI FS=00)
023600* SE CAE AL TRAMO DE ERROR; DE LO CONTRARIO SE BRINCA CON GO TO.
023700 120-LEE-CPRSKI SECTION.
023800     READ CPRSKI
023900         AT END SET FIN-CPRSKI TO TRUE
024000     END-READ
024100     IF FS-CPRSKI = 0 OR FS-CPRSKI = 10
024200        GO TO 120-LEE-CPRSKI-E
024300     END-IF
024400     DISPLAY ">>> ERROR DE LECTURA EN CPRSKI, FS= " FS-CPRSKI
024500             UPON CONSOLE
024600     MOVE 92 TO RETURN-CODE
024700     STOP RUN.
024800 120-LEE-CPRSKI-E. EXIT.
024900
025000 200-CARGA-CONTRATOS SECTION.
025100     MOVE 0 TO WKS-CM-TOTAL
025200     READ CPCTRM
025300         AT END SET FIN-CPCTRM TO TRUE
025400     END-READ
025500     PERFORM 205-CARGA-CONTRATOS-CUERPO UNTIL FIN-CPCTRM.
025600 200-CARGA-CONTRATOS-E. EXIT.
025700
025800 205-CARGA-CONTRATOS-CUERPO SECTION.
025900     ADD 1 TO WKS-CM-TOTAL
026000     SET WKS-CM-IX TO WKS-CM-TOTAL
026100     MOVE CM-PROVIDER     TO TB-PROVIDER    (WKS-CM-IX)
026200     MOVE CM-TITLE        TO TB-TITLE       (WKS-CM-IX)
026300     MOVE CM-NUMBER       TO TB-NUMBER      (WKS-CM-IX)
026400     MOVE CM-LOWER-FLAG   TO TB-LOWER-FLAG  (WKS-CM-IX)
026500     MOVE CM-LOWER-BOUND  TO TB-LOWER-BOUND (WKS-CM-IX)
026600     MOVE CM-UPPER-FLAG   TO TB-UPPER-FLAG  (WKS-CM-IX)
026700     MOVE CM-UPPER-BOUND  TO TB-UPPER-BOUND (WKS-CM-IX)
026800     MOVE CM-EXPIRY-DATE  TO TB-EXPIRY-DATE (WKS-CM-IX)
026900     READ CPCTRM
027000         AT END SET FIN-CPCTRM TO TRUE
027100     END-READ.
027200 205-CARGA-CONTRATOS-CUERPO-E. EXIT.
027300
027400******************************************************************
027500*     ACUMULA UNA FACTURA EN LAS TABLAS ANUAL Y MENSUAL          *
027600******************************************************************
027700 300-ACUMULA SECTION.
027800     ADD 1 TO WKS-REG-LEIDOS
027900     IF WKS-LOG-SI
028000        DISPLAY "DETALLE: FACTURA " RS-INVOICE-ID
028100                " RIESGO " RS-RISK-SCORE
028200                UPON CONSOLE
028300     END-IF
028400     IF RS-DATE-STATUS = "F" OR RS-DATE-CLEAN = SPACES
028500        OR RS-AMOUNT-STATUS = "F"
028600        ADD 1 TO WKS-REG-EXCLUIDOS
028700     ELSE
028800        MOVE RS-DATE-CLEAN (1:4) TO WKS-ANIO-FACTURA
028900        MOVE RS-DATE-CLEAN (6:2) TO WKS-MES-FACTURA
029000        PERFORM 340-BUSCA-O-CREA-ANUAL
029100        PERFORM 350-BUSCA-O-CREA-MENSUAL
029200     END-IF
029300     PERFORM 120-LEE-CPRSKI.
029400 300-ACUMULA-E. EXIT.
029500
029600 340-BUSCA-O-CREA-ANUAL SECTION.
029700     MOVE 0 TO WKS-AS-IX-ENC
029800     PERFORM 345-BUSCA-ANUAL VARYING WKS-AS-IX FROM 1 BY 1
029900             UNTIL WKS-AS-IX > WKS-AS-TOTAL OR WKS-AS-IX-ENC > 0
030000     IF WKS-AS-IX-ENC = 0
030100        ADD 1 TO WKS-AS-TOTAL
030200        SET WKS-AS-IX-ENC TO WKS-AS-TOTAL
030300        SET WKS-AS-IX     TO WKS-AS-TOTAL
030400        MOVE RS-PROVIDER-CLEAN TO TA-PROVIDER (WKS-AS-IX)
030500        MOVE RS-TITLE-CLEAN    TO TA-TITLE    (WKS-AS-IX)
030600        MOVE RS-NUMBER-CLEAN   TO TA-NUMBER   (WKS-AS-IX)
030700        MOVE WKS-ANIO-FACTURA  TO TA-YEAR     (WKS-AS-IX)
030800        MOVE 0 TO TA-SUM-SPEND (WKS-AS-IX) TA-SUM-RISK (WKS-AS-IX)
030900                  TA-SUM-DQ (WKS-AS-IX) TA-SUM-CONTRACT (WKS-AS-IX)
031000                  TA-SUM-FIN (WKS-AS-IX) TA-COUNT (WKS-AS-IX)
031100     END-IF
031200     SET WKS-AS-IX TO WKS-AS-IX-ENC
031300     ADD RS-AMOUNT-CLEAN      TO TA-SUM-SPEND    (WKS-AS-IX)
031400     ADD RS-RISK-SCORE        TO TA-SUM-RISK     (WKS-AS-IX)
031500     ADD RS-DATA-QUALITY-RISK TO TA-SUM-DQ        (WKS-AS-IX)
031600     ADD RS-CONTRACT-RISK     TO TA-SUM-CONTRACT  (WKS-AS-IX)
031700     ADD RS-FINANCIAL-RISK    TO TA-SUM-FIN        (WKS-AS-IX)
031800     ADD 1                    TO TA-COUNT          (WKS-AS-IX).
031900 340-BUSCA-O-CREA-ANUAL-E. EXIT.
032000
032100 345-BUSCA-ANUAL SECTION.
032200     IF TA-PROVIDER (WKS-AS-IX) = RS-PROVIDER-CLEAN
032300        AND TA-TITLE (WKS-AS-IX) = RS-TITLE-CLEAN
032400        AND TA-NUMBER (WKS-AS-IX) = RS-NUMBER-CLEAN
032500        AND TA-YEAR (WKS-AS-IX) = WKS-ANIO-FACTURA
032600        SET WKS-AS-IX-ENC TO WKS-AS-IX
032700     END-IF.
032800 345-BUSCA-ANUAL-E. EXIT.
032900
033000 350-BUSCA-O-CREA-MENSUAL SECTION.
033100     MOVE 0 TO WKS-MS-IX-ENC
033200     PERFORM 355-BUSCA-MENSUAL VARYING WKS-MS-IX FROM 1 BY 1
033300             UNTIL WKS-MS-IX > WKS-MS-TOTAL OR WKS-MS-IX-ENC > 0
033400     IF WKS-MS-IX-ENC = 0
033500        ADD 1 TO WKS-MS-TOTAL
033600        SET WKS-MS-IX-ENC TO WKS-MS-TOTAL
033700        SET WKS-MS-IX     TO WKS-MS-TOTAL
033800        MOVE RS-PROVIDER-CLEAN TO TM2-PROVIDER (WKS-MS-IX)
033900        MOVE RS-TITLE-CLEAN    TO TM2-TITLE    (WKS-MS-IX)
034000        MOVE RS-NUMBER-CLEAN   TO TM2-NUMBER   (WKS-MS-IX)
034100        MOVE WKS-ANIO-FACTURA  TO TM2-YEAR     (WKS-MS-IX)
034200        MOVE WKS-MES-FACTURA   TO TM2-MONTH    (WKS-MS-IX)
034300        MOVE 0 TO TM2-SUM-SPEND (WKS-MS-IX) TM2-SUM-RISK (WKS-MS-IX)
034400              TM2-SUM-DQ (WKS-MS-IX) TM2-SUM-CONTRACT (WKS-MS-IX)
034500              TM2-SUM-FIN (WKS-MS-IX) TM2-COUNT (WKS-MS-IX)
034600     END-IF
034700     SET WKS-MS-IX TO WKS-MS-IX-ENC
034800     ADD RS-AMOUNT-CLEAN      TO TM2-SUM-SPEND   (WKS-MS-IX)
034900     ADD RS-RISK-SCORE        TO TM2-SUM-RISK    (WKS-MS-IX)
035000     ADD RS-DATA-QUALITY-RISK TO TM2-SUM-DQ       (WKS-MS-IX)
035100     ADD RS-CONTRACT-RISK     TO TM2-SUM-CONTRACT (WKS-MS-IX)
035200     ADD RS-FINANCIAL-RISK    TO TM2-SUM-FIN       (WKS-MS-IX)
035300     ADD 1                    TO TM2-COUNT         (WKS-MS-IX).
035400 350-BUSCA-O-CREA-MENSUAL-E. EXIT.
035500
035600 355-BUSCA-MENSUAL SECTION.
035700     IF TM2-PROVIDER (WKS-MS-IX) = RS-PROVIDER-CLEAN
035800        AND TM2-TITLE (WKS-MS-IX) = RS-TITLE-CLEAN
035900        AND TM2-NUMBER (WKS-MS-IX) = RS-NUMBER-CLEAN
036000        AND TM2-YEAR (WKS-MS-IX) = WKS-ANIO-FACTURA
036100        AND TM2-MONTH (WKS-MS-IX) = WKS-MES-FACTURA
036200        SET WKS-MS-IX-ENC TO WKS-MS-IX
036300     END-IF.
036400 355-BUSCA-MENSUAL-E. EXIT.
036500
036600******************************************************************
036700*           ESCRIBE EL RESUMEN ANUAL (ORDENADO, CON R9)          *
036800******************************************************************
036900 400-ESCRIBE-ANUAL SECTION.
037000     PERFORM 410-ORDENA-ANUAL
037100     PERFORM 405-ESCRIBE-ANUAL-CUERPO VARYING WKS-AS-IX FROM 1
037200             BY 1 UNTIL WKS-AS-IX > WKS-AS-TOTAL.
037300 400-ESCRIBE-ANUAL-E. EXIT.
037400
037500 405-ESCRIBE-ANUAL-CUERPO SECTION.
037600     MOVE SPACES TO REG-CPANSM
037700     MOVE TA-PROVIDER (WKS-AS-IX) TO AS-PROVIDER
037800     MOVE TA-TITLE    (WKS-AS-IX) TO AS-TITLE
037900     MOVE TA-NUMBER   (WKS-AS-IX) TO AS-NUMBER
038000     MOVE TA-YEAR     (WKS-AS-IX) TO AS-YEAR
038100     MOVE TA-SUM-SPEND (WKS-AS-IX) TO AS-ANNUAL-SPEND
038200     COMPUTE AS-AVG-RISK ROUNDED =
038300             TA-SUM-RISK (WKS-AS-IX) / TA-COUNT (WKS-AS-IX)
038400     COMPUTE AS-AVG-DQ-RISK ROUNDED =
038500             TA-SUM-DQ (WKS-AS-IX) / TA-COUNT (WKS-AS-IX)
038600     COMPUTE AS-AVG-CONTRACT-RISK ROUNDED =
038700             TA-SUM-CONTRACT (WKS-AS-IX) / TA-COUNT (WKS-AS-IX)
038800     COMPUTE AS-AVG-FIN-RISK ROUNDED =
038900             TA-SUM-FIN (WKS-AS-IX) / TA-COUNT (WKS-AS-IX)
039000     MOVE TA-SUM-SPEND (WKS-AS-IX) TO WKS-CMP-SPEND
039100     PERFORM 420-DETERMINA-FLAG-ANUAL
039200     MOVE WKS-CMP-FLAG TO AS-COMPLIANCE-FLAG
039300     WRITE REG-CPANSM
039400     ADD 1 TO WKS-REG-ANUAL-ESCRITOS
039500     ADD TA-SUM-SPEND (WKS-AS-IX) TO WKS-TOTAL-ANUAL.
039600 405-ESCRIBE-ANUAL-CUERPO-E. EXIT.
039700
039800*--> ORDENAMIENTO POR INTERCAMBIO (TABLA PEQUENA, EN MEMORIA)
039900 410-ORDENA-ANUAL SECTION.
040000     IF WKS-AS-TOTAL > 1
040100        PERFORM 411-PASADA-ANUAL VARYING WKS-SWAP-IX1 FROM 1
040200                BY 1 UNTIL WKS-SWAP-IX1 > WKS-AS-TOTAL - 1
040300     END-IF.
040400 410-ORDENA-ANUAL-E. EXIT.
040500
040600 411-PASADA-ANUAL SECTION.
040700     PERFORM 412-COMPARA-ANUAL VARYING WKS-SWAP-IX2 FROM 1 BY 1
040800             UNTIL WKS-SWAP-IX2 > WKS-AS-TOTAL - WKS-SWAP-IX1.
040900 411-PASADA-ANUAL-E. EXIT.
041000
041100 412-COMPARA-ANUAL SECTION.
041200     SET WKS-AS-IX TO WKS-SWAP-IX2
041300     MOVE 0 TO WKS-INTERCAMBIO
041400     IF TA-PROVIDER (WKS-AS-IX) >
041500        TA-PROVIDER (WKS-AS-IX + 1)
041600        MOVE 1 TO WKS-INTERCAMBIO
041700     ELSE
041800        IF TA-PROVIDER (WKS-AS-IX) =
041900           TA-PROVIDER (WKS-AS-IX + 1)
042000           IF TA-TITLE (WKS-AS-IX) >
042100              TA-TITLE (WKS-AS-IX + 1)
042200              MOVE 1 TO WKS-INTERCAMBIO
042300           ELSE
042400              IF TA-TITLE (WKS-AS-IX) =
042500                 TA-TITLE (WKS-AS-IX + 1)
042600                 IF TA-NUMBER (WKS-AS-IX) >
042700                    TA-NUMBER (WKS-AS-IX + 1)
042800                    MOVE 1 TO WKS-INTERCAMBIO
042900                 ELSE
043000                    IF TA-NUMBER (WKS-AS-IX) =
043100                       TA-NUMBER (WKS-AS-IX + 1)
043200                       AND TA-YEAR (WKS-AS-IX) >
043300                           TA-YEAR (WKS-AS-IX + 1)
043400                       MOVE 1 TO WKS-INTERCAMBIO
043500                    END-IF
043600                 END-IF
043700              END-IF
043800           END-IF
043900        END-IF
044000     END-IF
044100     IF WKS-INTERCAMBIO = 1
044200        MOVE WKS-AS-ENTRADA (WKS-AS-IX)    TO WKS-SWAP-ANUAL
044300        MOVE WKS-AS-ENTRADA (WKS-AS-IX + 1) TO
044400             WKS-AS-ENTRADA (WKS-AS-IX)
044500        MOVE WKS-SWAP-ANUAL TO WKS-AS-ENTRADA (WKS-AS-IX + 1)
044600     END-IF.
044700 412-COMPARA-ANUAL-E. EXIT.
044800
044900******************************************************************
045000*           R9 - BANDERA DE CUMPLIMIENTO ANUAL                   *
045100******************************************************************
045200 420-DETERMINA-FLAG-ANUAL SECTION.
045300     MOVE 0 TO WKS-CONTRATO-IX
045400     PERFORM 425-BUSCA-CONTRATO-ANUAL VARYING WKS-CM-IX FROM 1
045500             BY 1
045600             UNTIL WKS-CM-IX > WKS-CM-TOTAL OR WKS-CONTRATO-IX > 0
045700     IF WKS-CONTRATO-IX = 0
045800        MOVE "CONTRACTMISMATCH" TO WKS-CMP-FLAG
045900     ELSE
046000        MOVE TB-UPPER-BOUND (WKS-CONTRATO-IX) TO WKS-CMP-UPPER
046100        MOVE TB-LOWER-BOUND (WKS-CONTRATO-IX) TO WKS-CMP-LOWER
046200        IF TB-UPPER-FLAG (WKS-CONTRATO-IX) = "Y"
046300           AND WKS-CMP-SPEND > WKS-CMP-UPPER
046400           MOVE "OVERUPPER"  TO WKS-CMP-FLAG
046500        ELSE
046600           IF TB-LOWER-FLAG (WKS-CONTRATO-IX) = "Y"
046700              AND WKS-CMP-SPEND < WKS-CMP-LOWER
046800              MOVE "UNDERLOWER" TO WKS-CMP-FLAG
046900           ELSE
047000              MOVE "WITHINBOUNDS" TO WKS-CMP-FLAG
047100           END-IF
047200        END-IF
047300     END-IF.
047400 420-DETERMINA-FLAG-ANUAL-E. EXIT.
047500
047600 425-BUSCA-CONTRATO-ANUAL SECTION.
047700     IF TB-PROVIDER (WKS-CM-IX) = TA-PROVIDER (WKS-AS-IX)
047800        AND TB-TITLE (WKS-CM-IX)  = TA-TITLE  (WKS-AS-IX)
047900        AND TB-NUMBER (WKS-CM-IX) = TA-NUMBER (WKS-AS-IX)
048000        SET WKS-CONTRATO-IX TO WKS-CM-IX
048100     END-IF.
048200 425-BUSCA-CONTRATO-ANUAL-E. EXIT.
048300
048400******************************************************************
048500*           ESCRIBE EL RESUMEN MENSUAL (ORDENADO, CON R10)       *
048600******************************************************************
048700 500-ESCRIBE-MENSUAL SECTION.
048800     PERFORM 510-ORDENA-MENSUAL
048900     PERFORM 505-ESCRIBE-MENSUAL-CUERPO VARYING WKS-MS-IX FROM 1
049000             BY 1 UNTIL WKS-MS-IX > WKS-MS-TOTAL.
049100 500-ESCRIBE-MENSUAL-E. EXIT.
049200
049300 505-ESCRIBE-MENSUAL-CUERPO SECTION.
049400     MOVE SPACES TO REG-CPMTSM
049500     MOVE TM2-PROVIDER (WKS-MS-IX) TO MS-PROVIDER
049600     MOVE TM2-TITLE    (WKS-MS-IX) TO MS-TITLE
049700     MOVE TM2-NUMBER   (WKS-MS-IX) TO MS-NUMBER
049800     MOVE TM2-YEAR     (WKS-MS-IX) TO MS-YEAR
049900     MOVE TM2-MONTH    (WKS-MS-IX) TO MS-MONTH
050000     MOVE TM2-SUM-SPEND (WKS-MS-IX) TO MS-MONTHLY-SPEND
050100     COMPUTE MS-AVG-RISK ROUNDED =
050200             TM2-SUM-RISK (WKS-MS-IX) / TM2-COUNT (WKS-MS-IX)
050300     COMPUTE MS-AVG-DQ-RISK ROUNDED =
050400             TM2-SUM-DQ (WKS-MS-IX) / TM2-COUNT (WKS-MS-IX)
050500     COMPUTE MS-AVG-CONTRACT-RISK ROUNDED =
050600             TM2-SUM-CONTRACT (WKS-MS-IX) / TM2-COUNT (WKS-MS-IX)
050700     COMPUTE MS-AVG-FIN-RISK ROUNDED =
050800             TM2-SUM-FIN (WKS-MS-IX) / TM2-COUNT (WKS-MS-IX)
050900     MOVE TM2-SUM-SPEND (WKS-MS-IX) TO WKS-CMP-SPEND
051000     PERFORM 520-DETERMINA-FLAG-MENSUAL
051100     MOVE WKS-CMP-FLAG TO MS-COMPLIANCE-FLAG
051200     WRITE REG-CPMTSM
051300     ADD 1 TO WKS-REG-MENSUAL-ESCRITOS
051400     ADD TM2-SUM-SPEND (WKS-MS-IX) TO WKS-TOTAL-MENSUAL.
051500 505-ESCRIBE-MENSUAL-CUERPO-E. EXIT.
051600
051700 510-ORDENA-MENSUAL SECTION.
051800     IF WKS-MS-TOTAL > 1
051900        PERFORM 511-PASADA-MENSUAL VARYING WKS-SWAP-IX1 FROM 1
052000                BY 1 UNTIL WKS-SWAP-IX1 > WKS-MS-TOTAL - 1
052100     END-IF.
052200 510-ORDENA-MENSUAL-E. EXIT.
052300
052400 511-PASADA-MENSUAL SECTION.
052500     PERFORM 512-COMPARA-MENSUAL VARYING WKS-SWAP-IX2 FROM 1
052600             BY 1 UNTIL WKS-SWAP-IX2 > WKS-MS-TOTAL - WKS-SWAP-IX1.
052700 511-PASADA-MENSUAL-E. EXIT.
052800
052900 512-COMPARA-MENSUAL SECTION.
053000     SET WKS-MS-IX TO WKS-SWAP-IX2
053100     MOVE 0 TO WKS-INTERCAMBIO
053200     IF TM2-PROVIDER (WKS-MS-IX) >
053300        TM2-PROVIDER (WKS-MS-IX + 1)
053400        MOVE 1 TO WKS-INTERCAMBIO
053500     ELSE
053600        IF TM2-PROVIDER (WKS-MS-IX) =
053700           TM2-PROVIDER (WKS-MS-IX + 1)
053800           IF TM2-TITLE (WKS-MS-IX) >
053900              TM2-TITLE (WKS-MS-IX + 1)
054000              MOVE 1 TO WKS-INTERCAMBIO
054100           ELSE
054200              IF TM2-TITLE (WKS-MS-IX) =
054300                 TM2-TITLE (WKS-MS-IX + 1)
054400                 IF TM2-NUMBER (WKS-MS-IX) >
054500                    TM2-NUMBER (WKS-MS-IX + 1)
054600                    MOVE 1 TO WKS-INTERCAMBIO
054700                 ELSE
054800                    IF TM2-NUMBER (WKS-MS-IX) =
054900                       TM2-NUMBER (WKS-MS-IX + 1)
055000                       IF TM2-YEAR (WKS-MS-IX) >
055100                          TM2-YEAR (WKS-MS-IX + 1)
055200                          MOVE 1 TO WKS-INTERCAMBIO
055300                       ELSE
055400                          IF TM2-YEAR (WKS-MS-IX) =
055500                             TM2-YEAR (WKS-MS-IX + 1)
055600                             AND TM2-MONTH (WKS-MS-IX) >
055700                              TM2-MONTH (WKS-MS-IX + 1)
055800                             MOVE 1 TO WKS-INTERCAMBIO
055900                          END-IF
056000                       END-IF
056100                    END-IF
056200                 END-IF
056300              END-IF
056400           END-IF
056500        END-IF
056600     END-IF
056700     IF WKS-INTERCAMBIO = 1
056800        MOVE WKS-MS-ENTRADA (WKS-MS-IX)     TO WKS-SWAP-MENSUAL
056900        MOVE WKS-MS-ENTRADA (WKS-MS-IX + 1) TO
057000             WKS-MS-ENTRADA (WKS-MS-IX)
057100        MOVE WKS-SWAP-MENSUAL TO WKS-MS-ENTRADA (WKS-MS-IX + 1)
057200     END-IF.
057300 512-COMPARA-MENSUAL-E. EXIT.
057400
057500******************************************************************
057600*           R10 - BANDERA DE CUMPLIMIENTO MENSUAL                *
057700******************************************************************
057800 520-DETERMINA-FLAG-MENSUAL SECTION.
057900     MOVE 0 TO WKS-CONTRATO-IX
058000     PERFORM 525-BUSCA-CONTRATO-MENSUAL VARYING WKS-CM-IX FROM 1
058100             BY 1
058200             UNTIL WKS-CM-IX > WKS-CM-TOTAL OR WKS-CONTRATO-IX > 0
058300     IF WKS-CONTRATO-IX = 0
058400        MOVE "CONTRACTMISMATCH" TO WKS-CMP-FLAG
058500     ELSE
058600        COMPUTE WKS-CMP-UPPER ROUNDED =
058700                TB-UPPER-BOUND (WKS-CONTRATO-IX) / 12
058800        COMPUTE WKS-CMP-LOWER ROUNDED =
058900                TB-LOWER-BOUND (WKS-CONTRATO-IX) / 12
059000        IF TB-UPPER-FLAG (WKS-CONTRATO-IX) = "Y"
059100           AND WKS-CMP-SPEND > WKS-CMP-UPPER
059200           MOVE "OVERUPPER"  TO WKS-CMP-FLAG
059300        ELSE
059400           IF TB-LOWER-FLAG (WKS-CONTRATO-IX) = "Y"
059500              AND WKS-CMP-SPEND < WKS-CMP-LOWER
059600              MOVE "UNDERLOWER" TO WKS-CMP-FLAG
059700           ELSE
059800              MOVE "WITHINBOUNDS" TO WKS-CMP-FLAG
059900           END-IF
060000        END-IF
060100     END-IF.
060200 520-DETERMINA-FLAG-MENSUAL-E. EXIT.
060300
060400 525-BUSCA-CONTRATO-MENSUAL SECTION.
060500     IF TB-PROVIDER (WKS-CM-IX) = TM2-PROVIDER (WKS-MS-IX)
060600        AND TB-TITLE (WKS-CM-IX)  = TM2-TITLE  (WKS-MS-IX)
060700        AND TB-NUMBER (WKS-CM-IX) = TM2-NUMBER (WKS-MS-IX)
060800        SET WKS-CONTRATO-IX TO WKS-CM-IX
060900     END-IF.
061000 525-BUSCA-CONTRATO-MENSUAL-E. EXIT.
061100
061200******************************************************************
061300*                      ESTADISTICAS DE CORRIDA                   *
061400******************************************************************
061500 900-ESTADISTICAS SECTION.
061600     DISPLAY "******************************************"
061700             UPON CONSOLE
061800     MOVE WKS-REG-LEIDOS           TO WKS-MASCARA
061900     DISPLAY "FACTURAS LEIDAS             : " WKS-MASCARA
062000             UPON CONSOLE
062100     MOVE WKS-REG-EXCLUIDOS        TO WKS-MASCARA
062200     DISPLAY "FACTURAS EXCLUIDAS          : " WKS-MASCARA
062300             UPON CONSOLE
062400     MOVE WKS-REG-ANUAL-ESCRITOS   TO WKS-MASCARA
062500     DISPLAY "RENGLONES ANUALES ESCRITOS  : " WKS-MASCARA
062600             UPON CONSOLE
062700     MOVE WKS-TOTAL-ANUAL          TO WKS-MASCARA-M
062800     DISPLAY "GRAN TOTAL ANUAL            : " WKS-MASCARA-M
062900             UPON CONSOLE
063000     MOVE WKS-REG-MENSUAL-ESCRITOS TO WKS-MASCARA
063100     DISPLAY "RENGLONES MENSUALES ESCRITOS: " WKS-MASCARA
063200             UPON CONSOLE
063300     MOVE WKS-TOTAL-MENSUAL        TO WKS-MASCARA-M
063400     DISPLAY "GRAN TOTAL MENSUAL          : " WKS-MASCARA-M
063500             UPON CONSOLE
063600     DISPLAY "******************************************"
063700             UPON CONSOLE.
063800 900-ESTADISTICAS-E. EXIT.
063900
064000 950-CIERRA-ARCHIVOS SECTION.
064100     CLOSE CPRSKI CPCTRM CPANSM CPMTSM.
064200 950-CIERRA-ARCHIVOS-E. EXIT.
