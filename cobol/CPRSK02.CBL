000100******************************************************************
000200* FECHA       : 04/03/1989                                       *
000300* PROGRAMADOR : R. QUIJIVIX (RQ)                                 *
000400* APLICACION  : COMPRAS (PROCUREMENT ANALYTICS)                  *
000500* PROGRAMA    : CPRSK02                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL RIESGO DE CADA FACTURA LIMPIA CONTRA  *
000800*             : EL MAESTRO DE CONTRATOS: RIESGO DE CALIDAD DE    *
000900*             : DATO, RIESGO DE CUMPLIMIENTO DE CONTRATO Y       *
001000*             : RIESGO FINANCIERO.                               *
001100* ARCHIVOS    : CPCLNI=E, CPCTRM=E, CPRSKI=S                     *
001200* ACCION (ES) : R=RIESGO                                         *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : 04/03/1989                                       *
001500* BPM/RATIONAL: CP-0002                                          *
001600* NOMBRE      : CALCULO DE RIESGO DE FACTURAS DE COMPRAS         *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     CPRSK02.
002000 AUTHOR.         R. QUIJIVIX.
002100 INSTALLATION.   DEPTO DE SISTEMAS - AREA BATCH.
002200 DATE-WRITTEN.   04/03/1989.
002300 DATE-COMPILED.
002400 SECURITY.       CONFIDENCIAL - USO INTERNO.
002500******************************************************************
002600*                   B I T A C O R A   D E   C A M B I O S        *
002700******************************************************************
002800* 04/03/1989 RQ  CP-0002 VERSION ORIGINAL, RIESGO DE CALIDAD Y     CP-0002
002900*                RIESGO FINANCIERO UNICAMENTE.                     CP-0002
003000* 26/08/1991 RQ  CP-0016 SE AGREGA RIESGO DE CUMPLIMIENTO DE       CP-0016
003100*                CONTRATO CONTRA VENCIMIENTO.                      CP-0016
003200* 03/04/1994 MCH CP-0044 AGREGA VENTANA DE "POR VENCER" A 90       CP-0044
003300*                DIAS DE LA FECHA DE VENCIMIENTO DEL CONTRATO.     CP-0044
003400* 21/09/1998 MCH CP-0070 PROYECTO Y2K: SE AMPLIAN LOS CAMPOS DE    CP-0070
003500*                ANIO A 4 DIGITOS; EL CALCULO DE DIAS ENTRE        CP-0070
003600*                FECHAS SE REESCRIBE PARA NO DEPENDER DEL SIGLO    CP-0070
003700*                IMPLICITO.                                        CP-0070
003800* 11/01/1999 MCH CP-0071 PRUEBAS DE REGRESION Y2K, SIN HALLAZGOS.  CP-0071
003900* 30/06/2001 JLR CP-0089 SE AGREGA CONTEO DE FACTURAS DE ALTO      CP-0089
004000*                RIESGO (RIESGO >= 20) EN ESTADISTICAS.            CP-0089
004100* 14/05/2007 JLR CP-0110 CORRIGE BUSQUEDA DE CONTRATO QUE NO       CP-0110
004200*                CONSIDERABA EL NUMERO DE CONTRATO LIMPIO.         CP-0110
004300* 09/08/2009 EDR CP-0121 ESTANDARIZA LOS TRES COMPONENTES DE       CP-0121
004400*                RIESGO A S9(4) PARA EVITAR DESBORDE.              CP-0121
004500* 13/06/2023 EDR CP-0188 LIMPIEZA GENERAL DE COMENTARIOS Y         CP-0188
004600*                REVISION DE LA BITACORA PARA AUDITORIA INTERNA.   CP-0188
004700* 26/02/2024 MCH CP-0201 EL UPSI-0 DE DETALLE QUEDA AMARRADO A UN  CP-0201
004800*                DISPLAY POR FACTURA; WKS-FECHA-ES-VALIDA Y        CP-0201
004900*                WKS-ES-BISIESTO SE BAJAN A NIVEL 77 (HALLAZGO     CP-0201
005000*                DE AUDITORIA).                                    CP-0201
005100* 09/08/2026 MCH CP-0202 100-MAIN Y 120-LEE-CPCLNI PASAN A USAR    CP-0202
005200*                PERFORM ... THRU Y GO TO DE RANGO, SEGUN EL       CP-0202
005300*                ESTANDAR DE PARRAFOS NUMERADOS DEL DEPTO          CP-0202
005400*                (HALLAZGO DE AUDITORIA).                          CP-0202
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.
006100     C01            IS TOP-OF-FORM
006200     CLASS NUMERICO-VALIDO IS "0123456789"
006300     UPSI-0         IS WKS-LOG-DETALLE
006400                    ON  STATUS IS WKS-LOG-SI
006500                    OFF STATUS IS WKS-LOG-NO.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CPCLNI  ASSIGN    TO CPCLNI
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS FS-CPCLNI.
007100
007200     SELECT CPCTRM  ASSIGN    TO CPCTRM
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS FS-CPCTRM.
007500
007600     SELECT CPRSKI  ASSIGN    TO CPRSKI
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS FS-CPRSKI.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  CPCLNI.
008300     COPY CPCLNI.
008400 FD  CPCTRM.
008500     COPY CPCTRM.
008600 FD  CPRSKI.
008700     COPY CPRSKI.
008800
008900 WORKING-STORAGE SECTION.
009000 01  WKS-FS-STATUS.
009100     05  FS-CPCLNI             PIC 9(02) VALUE ZEROES.
009200     05  FS-CPCTRM             PIC 9(02) VALUE ZEROES.
009300     05  FS-CPRSKI             PIC 9(02) VALUE ZEROES.
009400 01  WKS-SWITCHES.
009500     05  WKS-FIN-CPCLNI        PIC 9(01) VALUE ZEROES.
009600         88  FIN-CPCLNI                  VALUE 1.
009700     05  WKS-FIN-CPCTRM        PIC 9(01) VALUE ZEROES.
009800         88  FIN-CPCTRM                  VALUE 1.
009900
010000 COPY CPCTTB.
010100
010200 01  WKS-CONTADORES.
010300     05  WKS-REG-PROCESADOS    PIC 9(07) COMP VALUE ZERO.
010400     05  WKS-SUMA-RIESGO       PIC S9(09) COMP VALUE ZERO.
010500     05  WKS-REG-ALTO-RIESGO   PIC 9(07) COMP VALUE ZERO.
010600     05  WKS-MASCARA           PIC Z,ZZZ,ZZ9.
010700     05  WKS-MASCARA-S         PIC -Z,ZZZ,ZZ9.
010800
010900******************************************************************
011000*              TABLA DE DIAS ACUMULADOS ANTES DE CADA MES        *
011100******************************************************************
011200 01  WKS-TABLA-DIAS-ACUM.
011300     02  FILLER PIC X(36)
011400         VALUE "000031059090120151181212243273304334".
011500 01  WKS-DIAS-ACUM REDEFINES WKS-TABLA-DIAS-ACUM.
011600     02  WKS-DIAS-ANTES-MES PIC 9(03) OCCURS 12 TIMES.
011700
011800******************************************************************
011900*              TABLA DE DIAS POR MES (VALIDACION DE FECHA)       *
012000******************************************************************
012100 01  WKS-TABLA-DIAS-MES.
012200     02  FILLER PIC X(24) VALUE "312831303130313130313031".
012300 01  WKS-DIAS-MES REDEFINES WKS-TABLA-DIAS-MES.
012400     02  WKS-DIAS-EN-MES PIC 99 OCCURS 12 TIMES.
012500
012600******************************************************************
012700*           RECURSOS PARA DESCOMPONER UNA FECHA ISO              *
012800******************************************************************
012900 01  WKS-FECHA-CHEQUEO           PIC X(10).
013000 01  WKS-FECHA-CHEQUEO-R REDEFINES WKS-FECHA-CHEQUEO.
013100     05  WKS-ISO-ANIO             PIC 9(04).
013200     05  FILLER                   PIC X(01).
013300     05  WKS-ISO-MES              PIC 9(02).
013400     05  FILLER                   PIC X(01).
013500     05  WKS-ISO-DIA              PIC 9(02).
013600* CP-0201 BANDERAS SUELTAS DE UN SOLO RENGLON, SIN RELACION CON
013700* NINGUN GRUPO; SE DECLARAN A NIVEL 77 POR SER VERDADERAMENTE
013800* INDEPENDIENTES.
013900 77  WKS-FECHA-ES-VALIDA          PIC 9(01) COMP.
014000 01  WKS-DIAS-MAX                 PIC 9(02) COMP.
014100 01  WKS-AUX-DIV                  PIC 9(06) COMP.
014200 01  WKS-RESIDUO-4                PIC 9(02) COMP.
014300 01  WKS-RESIDUO-100               PIC 9(02) COMP.
014400 01  WKS-RESIDUO-400               PIC 9(03) COMP.
014500 77  WKS-ES-BISIESTO               PIC 9(01) COMP.
014600 01  WKS-SERIAL-FACTURA            PIC S9(09) COMP.
014700 01  WKS-SERIAL-VENCIMIENTO        PIC S9(09) COMP.
014800 01  WKS-SERIAL-AUX                PIC S9(09) COMP.
014900 01  WKS-DIF-DIAS                  PIC S9(09) COMP.
015000
015100******************************************************************
015200*           RECURSOS PARA LOS TRES COMPONENTES DE RIESGO         *
015300******************************************************************
015400 01  WKS-RIESGO-WORK.
015500     05  WKS-CONTRATO-IX           PIC 9(03) COMP.
015600
015700 PROCEDURE DIVISION.
015800******************************************************************
015900* CP-0202 100-MAIN PASA A DESPACHAR CADA RUTINA CON PERFORM ... THRU
016000* SU PROPIO PARRAFO DE SALIDA, COMO MANDA EL ESTANDAR DEL DEPTO.
016100 100-MAIN SECTION.
016200     PERFORM 110-ABRE-ARCHIVOS THRU 110-ABRE-ARCHIVOS-E
016300     PERFORM 200-CARGA-CONTRATOS THRU 200-CARGA-CONTRATOS-E
016400     PERFORM 120-LEE-CPCLNI THRU 120-LEE-CPCLNI-E
016500     PERFORM 300-CALCULA-RIESGO THRU 300-CALCULA-RIESGO-E
016600         UNTIL FIN-CPCLNI
016700     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
016800     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
016900     STOP RUN.
017000 100-MAIN-E. EXIT.
017100
017200 110-ABRE-ARCHIVOS SECTION.
017300     OPEN INPUT  CPCLNI CPCTRM
017400          OUTPUT CPRSKI
017500     IF FS-CPCLNI NOT = 0 OR FS-CPCTRM NOT = 0 OR FS-CPRSKI NOT = 0
017600        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE CPRSK02 <<<"
017700                UPON CONSOLE
017800        MOVE 91 TO RETURN-CODE
017900        STOP RUN
018000     END-IF.
018100 110-ABRE-ARCHIVOS-E. EXIT.
018200
018300* CP-0202 SI LA LECTURA NO VIENE LIMPIA (NI FIN DE ARCHIVO NI FS=00)
018400* SE CAE AL TRAMO DE ERROR; DE LO CONTRARIO SE BRINCA CON GO TO.
018500 120-LEE-CPCLNI SECTION.
018600     READ CPCLNI
018700         AT END SET FIN-CPCLNI TO TRUE
018800     END-READ
018900     IF FS-CPCLNI = 0 OR FS-CPCLNI = 10
019000        GO TO 120-LEE-CPCLNI-E
019100     END-IF
019200     DISPLAY ">>> ERROR DE LECTURA EN CPCLNI, FS= " FS-CPCLNI
019300             UPON CONSOLE
019400     MOVE 92 TO RETURN-CODE
019500     STOP RUN.
019600 120-LEE-CPCLNI-E. EXIT.
019700
019800 200-CARGA-CONTRATOS SECTION.
019900     MOVE 0 TO WKS-CM-TOTAL
020000     READ CPCTRM
020100         AT END SET FIN-CPCTRM TO TRUE
020200     END-READ
020300     PERFORM 205-CARGA-CONTRATOS-CUERPO UNTIL FIN-CPCTRM.
020400 200-CARGA-CONTRATOS-E. EXIT.
020500
020600 205-CARGA-CONTRATOS-CUERPO SECTION.
020700     ADD 1 TO WKS-CM-TOTAL
020800     SET WKS-CM-IX TO WKS-CM-TOTAL
020900     MOVE CM-PROVIDER     TO TB-PROVIDER    (WKS-CM-IX)
021000     MOVE CM-TITLE        TO TB-TITLE       (WKS-CM-IX)
021100     MOVE CM-NUMBER       TO TB-NUMBER      (WKS-CM-IX)
021200     MOVE CM-LOWER-FLAG   TO TB-LOWER-FLAG  (WKS-CM-IX)
021300     MOVE CM-LOWER-BOUND  TO TB-LOWER-BOUND (WKS-CM-IX)
021400     MOVE CM-UPPER-FLAG   TO TB-UPPER-FLAG  (WKS-CM-IX)
021500     MOVE CM-UPPER-BOUND  TO TB-UPPER-BOUND (WKS-CM-IX)
021600     MOVE CM-EXPIRY-DATE  TO TB-EXPIRY-DATE (WKS-CM-IX)
021700     READ CPCTRM
021800         AT END SET FIN-CPCTRM TO TRUE
021900     END-READ.
022000 205-CARGA-CONTRATOS-CUERPO-E. EXIT.
022100
022200 300-CALCULA-RIESGO SECTION.
022300     ADD 1 TO WKS-REG-PROCESADOS
022400     IF WKS-LOG-SI
022500        DISPLAY "DETALLE: FACTURA " CL-INVOICE-ID
022600                " PROVEEDOR " CL-PROVIDER-CLEAN
022700                UPON CONSOLE
022800     END-IF
022900     MOVE SPACES TO REG-CPRSKI
023000     MOVE CL-INVOICE-ID      TO RS-INVOICE-ID
023100     MOVE CL-PROVIDER-CLEAN  TO RS-PROVIDER-CLEAN
023200     MOVE CL-TITLE-CLEAN     TO RS-TITLE-CLEAN
023300     MOVE CL-NUMBER-CLEAN    TO RS-NUMBER-CLEAN
023400     MOVE CL-AMOUNT-CLEAN    TO RS-AMOUNT-CLEAN
023500     MOVE CL-DATE-CLEAN      TO RS-DATE-CLEAN
023600     MOVE CL-PROVIDER-STATUS TO RS-PROVIDER-STATUS
023700     MOVE CL-AMOUNT-STATUS   TO RS-AMOUNT-STATUS
023800     MOVE CL-DATE-STATUS     TO RS-DATE-STATUS
023900     MOVE CL-TITLE-STATUS    TO RS-TITLE-STATUS
024000     MOVE CL-NUMBER-STATUS   TO RS-NUMBER-STATUS
024100     MOVE CL-FAILED-FIELDS   TO RS-FAILED-FIELDS
024200     MOVE CL-MODIFIED-FIELDS TO RS-MODIFIED-FIELDS
024300     PERFORM 610-RIESGO-CALIDAD
024400     PERFORM 620-RIESGO-CONTRATO
024500     PERFORM 630-RIESGO-FINANCIERO
024600     COMPUTE RS-RISK-SCORE = RS-DATA-QUALITY-RISK +
024700             RS-CONTRACT-RISK + RS-FINANCIAL-RISK
024800     WRITE REG-CPRSKI
024900     ADD RS-RISK-SCORE TO WKS-SUMA-RIESGO
025000     IF RS-RISK-SCORE >= 20
025100        ADD 1 TO WKS-REG-ALTO-RIESGO
025200     END-IF
025300     PERFORM 120-LEE-CPCLNI.
025400 300-CALCULA-RIESGO-E. EXIT.
025500
025600******************************************************************
025700*           R6 - RIESGO DE CALIDAD DE DATO                       *
025800******************************************************************
025900 610-RIESGO-CALIDAD SECTION.
026000     MOVE 0 TO RS-DATA-QUALITY-RISK
026100     IF RS-PROVIDER-STATUS = "F"
026200        ADD 5 TO RS-DATA-QUALITY-RISK
026300     END-IF
026400     IF RS-AMOUNT-STATUS = "F"
026500        ADD 8 TO RS-DATA-QUALITY-RISK
026600     END-IF
026700     IF RS-DATE-STATUS = "F"
026800        ADD 3 TO RS-DATA-QUALITY-RISK
026900     END-IF
027000     IF RS-TITLE-STATUS = "F"
027100        ADD 5 TO RS-DATA-QUALITY-RISK
027200     END-IF
027300     IF RS-NUMBER-STATUS = "F"
027400        ADD 5 TO RS-DATA-QUALITY-RISK
027500     END-IF
027600     IF RS-PROVIDER-STATUS = "M"
027700        ADD 2 TO RS-DATA-QUALITY-RISK
027800     END-IF
027900     IF RS-AMOUNT-STATUS = "M"
028000        ADD 4 TO RS-DATA-QUALITY-RISK
028100     END-IF
028200     IF RS-DATE-STATUS = "M"
028300        ADD 1 TO RS-DATA-QUALITY-RISK
028400     END-IF
028500     IF RS-TITLE-STATUS = "M"
028600        ADD 2 TO RS-DATA-QUALITY-RISK
028700     END-IF
028800     IF RS-NUMBER-STATUS = "M"
028900        ADD 2 TO RS-DATA-QUALITY-RISK
029000     END-IF.
029100 610-RIESGO-CALIDAD-E. EXIT.
029200
029300******************************************************************
029400*           R7 - RIESGO DE CUMPLIMIENTO DE CONTRATO               *
029500******************************************************************
029600 620-RIESGO-CONTRATO SECTION.
029700     MOVE 0 TO RS-CONTRACT-RISK
029800     MOVE 0 TO WKS-CONTRATO-IX
029900     PERFORM 625-BUSCA-CONTRATO-RIESGO VARYING WKS-CM-IX
030000             FROM 1 BY 1
030100             UNTIL WKS-CM-IX > WKS-CM-TOTAL OR WKS-CONTRATO-IX > 0
030200     IF WKS-CONTRATO-IX = 0
030300        MOVE 10 TO RS-CONTRACT-RISK
030400     ELSE
030500        MOVE RS-DATE-CLEAN TO WKS-FECHA-CHEQUEO
030600        PERFORM 810-FECHA-VALIDA-ISO
030700        IF WKS-FECHA-ES-VALIDA = 1
030800           PERFORM 820-FECHA-A-SERIAL
030900           MOVE WKS-SERIAL-AUX TO WKS-SERIAL-FACTURA
031000           MOVE TB-EXPIRY-DATE (WKS-CONTRATO-IX)
031100                TO WKS-FECHA-CHEQUEO
031200           PERFORM 810-FECHA-VALIDA-ISO
031300           IF WKS-FECHA-ES-VALIDA = 1
031400              PERFORM 820-FECHA-A-SERIAL
031500              MOVE WKS-SERIAL-AUX TO WKS-SERIAL-VENCIMIENTO
031600              COMPUTE WKS-DIF-DIAS = WKS-SERIAL-VENCIMIENTO -
031700                      WKS-SERIAL-FACTURA
031800              IF WKS-DIF-DIAS < 0
031900                 MOVE 15 TO RS-CONTRACT-RISK
032000              ELSE
032100                 IF WKS-DIF-DIAS <= 90
032200                    MOVE 5 TO RS-CONTRACT-RISK
032300                 ELSE
032400                    MOVE 0 TO RS-CONTRACT-RISK
032500                 END-IF
032600              END-IF
032700           END-IF
032800        END-IF
032900     END-IF.
033000 620-RIESGO-CONTRATO-E. EXIT.
033100
033200 625-BUSCA-CONTRATO-RIESGO SECTION.
033300     IF TB-PROVIDER (WKS-CM-IX) = RS-PROVIDER-CLEAN
033400        AND TB-TITLE (WKS-CM-IX)    = RS-TITLE-CLEAN
033500        AND TB-NUMBER (WKS-CM-IX)   = RS-NUMBER-CLEAN
033600        SET WKS-CONTRATO-IX TO WKS-CM-IX
033700     END-IF.
033800 625-BUSCA-CONTRATO-RIESGO-E. EXIT.
033900
034000*--> VALIDA QUE WKS-FECHA-CHEQUEO SEA UNA FECHA ISO VALIDA
034100 810-FECHA-VALIDA-ISO SECTION.
034200     MOVE 0 TO WKS-FECHA-ES-VALIDA
034300     IF WKS-FECHA-CHEQUEO NOT = SPACES
034400        AND WKS-FECHA-CHEQUEO (5:1) = "-"
034500        AND WKS-FECHA-CHEQUEO (8:1) = "-"
034600        AND WKS-FECHA-CHEQUEO (1:4) IS NUMERICO-VALIDO
034700        AND WKS-FECHA-CHEQUEO (6:2) IS NUMERICO-VALIDO
034800        AND WKS-FECHA-CHEQUEO (9:2) IS NUMERICO-VALIDO
034900        IF WKS-ISO-MES >= 1 AND WKS-ISO-MES <= 12
035000           AND WKS-ISO-DIA >= 1
035100           MOVE WKS-DIAS-EN-MES (WKS-ISO-MES) TO WKS-DIAS-MAX
035200           IF WKS-ISO-MES = 2
035300              PERFORM 830-CHEQUEA-BISIESTO
035400              IF WKS-ES-BISIESTO = 1
035500                 MOVE 29 TO WKS-DIAS-MAX
035600              END-IF
035700           END-IF
035800           IF WKS-ISO-DIA <= WKS-DIAS-MAX
035900              MOVE 1 TO WKS-FECHA-ES-VALIDA
036000           END-IF
036100        END-IF
036200     END-IF.
036300 810-FECHA-VALIDA-ISO-E. EXIT.
036400
036500*--> CONVIERTE WKS-FECHA-CHEQUEO (YA VALIDADA) A UN NUMERO DE
036600*    DIA CONSECUTIVO PARA PODER RESTAR DOS FECHAS
036700 820-FECHA-A-SERIAL SECTION.
036800     COMPUTE WKS-SERIAL-AUX = WKS-ISO-ANIO * 365
036900     DIVIDE WKS-ISO-ANIO BY 4   GIVING WKS-AUX-DIV
037000            REMAINDER WKS-RESIDUO-4
037100     ADD WKS-AUX-DIV TO WKS-SERIAL-AUX
037200     DIVIDE WKS-ISO-ANIO BY 100 GIVING WKS-AUX-DIV
037300            REMAINDER WKS-RESIDUO-100
037400     SUBTRACT WKS-AUX-DIV FROM WKS-SERIAL-AUX
037500     DIVIDE WKS-ISO-ANIO BY 400 GIVING WKS-AUX-DIV
037600            REMAINDER WKS-RESIDUO-400
037700     ADD WKS-AUX-DIV TO WKS-SERIAL-AUX
037800     ADD WKS-DIAS-ANTES-MES (WKS-ISO-MES) TO WKS-SERIAL-AUX
037900     ADD WKS-ISO-DIA TO WKS-SERIAL-AUX
038000     IF WKS-ISO-MES > 2
038100        PERFORM 830-CHEQUEA-BISIESTO
038200        IF WKS-ES-BISIESTO = 1
038300           ADD 1 TO WKS-SERIAL-AUX
038400        END-IF
038500     END-IF.
038600 820-FECHA-A-SERIAL-E. EXIT.
038700
038800*--> DETERMINA SI WKS-ISO-ANIO ES BISIESTO, SIN FUNCIONES
038900 830-CHEQUEA-BISIESTO SECTION.
039000     MOVE 0 TO WKS-ES-BISIESTO
039100     DIVIDE WKS-ISO-ANIO BY 4   GIVING WKS-AUX-DIV
039200            REMAINDER WKS-RESIDUO-4
039300     DIVIDE WKS-ISO-ANIO BY 100 GIVING WKS-AUX-DIV
039400            REMAINDER WKS-RESIDUO-100
039500     DIVIDE WKS-ISO-ANIO BY 400 GIVING WKS-AUX-DIV
039600            REMAINDER WKS-RESIDUO-400
039700     IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
039800        OR WKS-RESIDUO-400 = 0
039900        MOVE 1 TO WKS-ES-BISIESTO
040000     END-IF.
040100 830-CHEQUEA-BISIESTO-E. EXIT.
040200
040300******************************************************************
040400*           R8 - RIESGO FINANCIERO                               *
040500******************************************************************
040600 630-RIESGO-FINANCIERO SECTION.
040700     MOVE 0 TO RS-FINANCIAL-RISK
040800     IF RS-AMOUNT-STATUS NOT = "F"
040900        IF RS-AMOUNT-CLEAN > 1000000.00
041000           MOVE 10 TO RS-FINANCIAL-RISK
041100        ELSE
041200           IF RS-AMOUNT-CLEAN < 100.00
041300              MOVE 7 TO RS-FINANCIAL-RISK
041400           END-IF
041500        END-IF
041600     END-IF.
041700 630-RIESGO-FINANCIERO-E. EXIT.
041800
041900******************************************************************
042000*                      ESTADISTICAS DE CORRIDA                   *
042100******************************************************************
042200 900-ESTADISTICAS SECTION.
042300     DISPLAY "******************************************"
042400             UPON CONSOLE
042500     MOVE WKS-REG-PROCESADOS   TO WKS-MASCARA
042600     DISPLAY "FACTURAS PROCESADAS         : " WKS-MASCARA
042700             UPON CONSOLE
042800     MOVE WKS-SUMA-RIESGO      TO WKS-MASCARA-S
042900     DISPLAY "SUMA DE PUNTOS DE RIESGO    : " WKS-MASCARA-S
043000             UPON CONSOLE
043100     MOVE WKS-REG-ALTO-RIESGO  TO WKS-MASCARA
043200     DISPLAY "FACTURAS DE ALTO RIESGO     : " WKS-MASCARA
043300             UPON CONSOLE
043400     DISPLAY "******************************************"
043500             UPON CONSOLE.
043600 900-ESTADISTICAS-E. EXIT.
043700
043800 950-CIERRA-ARCHIVOS SECTION.
043900     CLOSE CPCLNI CPCTRM CPRSKI.
044000 950-CIERRA-ARCHIVOS-E. EXIT.
