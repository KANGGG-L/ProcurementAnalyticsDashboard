000100******************************************************************
000200* FECHA       : 04/03/1989                                       *
000300* PROGRAMADOR : R. QUIJIVIX (RQ)                                 *
000400* APLICACION  : COMPRAS (PROCUREMENT ANALYTICS)                  *
000500* PROGRAMA    : CPANL04                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA LOS INDICADORES (KPI), EL ESCENARIO DE   *
000800*             : CONSOLIDACION DE PROVEEDORES Y LA PROYECCION DE  *
000900*             : GASTO A 12 MESES, A PARTIR DEL RESUMEN MENSUAL.  *
001000* ARCHIVOS    : CPMTSM=E, CPKPIR=S, CPSCEN=S, CPFCST=S, CPFCSA=S *
001100* ACCION (ES) : S=RESUME                                         *
001200* PROGRAMA(S) : NO APLICA                                        *
001300* INSTALADO   : 04/03/1989                                       *
001400* BPM/RATIONAL: CP-0004                                          *
001500* NOMBRE      : INDICADORES, ESCENARIO Y PROYECCION DE COMPRAS   *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     CPANL04.
001900 AUTHOR.         R. QUIJIVIX.
002000 INSTALLATION.   DEPTO DE SISTEMAS - AREA BATCH.
002100 DATE-WRITTEN.   04/03/1989.
002200 DATE-COMPILED.
002300 SECURITY.       CONFIDENCIAL - USO INTERNO.
002400******************************************************************
002500*                   B I T A C O R A   D E   C A M B I O S        *
002600******************************************************************
002700* 04/03/1989 RQ  CP-0004 VERSION ORIGINAL, INDICADORES DE GASTO    CP-0004
002800*                TOTAL, PROVEEDORES Y CONTRATOS DISTINTOS.         CP-0004
002900* 30/08/1992 RQ  CP-0024 SE AGREGA EL INDICADOR DE ESTABILIDAD     CP-0024
003000*                POR PROVEEDOR (DESVIACION ESTANDAR MUESTRAL).     CP-0024
003100* 14/03/1996 MCH CP-0061 SE AGREGA LA TASA DE ANOMALIAS POR        CP-0061
003200*                RANGO INTERCUARTIL (CUARTILES INTERPOLADOS).      CP-0061
003300* 25/09/1998 MCH CP-0070 PROYECTO Y2K: AMPLIACION DE LA LLAVE DE   CP-0070
003400*                ANIO A 4 DIGITOS EN TODAS LAS TABLAS DE TRABAJO.  CP-0070
003500* 11/01/1999 MCH CP-0071 PRUEBAS DE REGRESION Y2K, SIN HALLAZGOS.  CP-0071
003600* 16/05/2002 JLR CP-0084 ESCENARIO DE CONSOLIDACION POR NIVELES    CP-0084
003700*                DE GASTO (REEMPLAZA EL AGRUPAMIENTO ESTADISTICO   CP-0084
003800*                QUE USABA EL AREA DE COMPRAS EN HOJA DE CALCULO). CP-0084
003900* 09/11/2008 EDR CP-0121 PROYECCION DE GASTO A 12 MESES POR        CP-0121
004000*                PROMEDIO HISTORICO DE CADA CONTRATO.              CP-0121
004100* 22/04/2015 EDR CP-0152 LA PROYECCION ANUAL SE PARTE EN DOS       CP-0152
004200*                RENGLONES CUANDO LOS 12 MESES CRUZAN DE ANIO.     CP-0152
004300* 13/06/2023 EDR CP-0188 LIMPIEZA GENERAL DE COMENTARIOS Y         CP-0188
004400*                REVISION DE LA BITACORA PARA AUDITORIA INTERNA.   CP-0188
004500* 19/02/2024 MCH CP-0200 LA PROYECCION YA NO CORRE SOBRE GRUPOS    CP-0200
004600*                CON ALGUN RENGLON EN CONTRACTMISMATCH; SE AGREGAN CP-0200
004700*                CONTADORES DE GRUPOS PROYECTADOS/OMITIDOS EN LA   CP-0200
004800*                ESTADISTICA DE CIERRE (HALLAZGO DE AUDITORIA).    CP-0200
004900* 26/02/2024 MCH CP-0201 EL UPSI-0 DE DETALLE QUEDA AMARRADO A UN  CP-0201
005000*                DISPLAY POR RENGLON MENSUAL; WKS-TL-IX-ENC SE     CP-0201
005100*                BAJA A NIVEL 77 (HALLAZGO DE AUDITORIA).          CP-0201
005200* 09/08/2026 MCH CP-0202 100-MAIN Y 120-LEE-CPMTSM PASAN A USAR    CP-0202
005300*                PERFORM ... THRU Y GO TO DE RANGO, SEGUN EL       CP-0202
005400*                ESTANDAR DE PARRAFOS NUMERADOS DEL DEPTO          CP-0202
005500*                (HALLAZGO DE AUDITORIA).                          CP-0202
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.   IBM-370.
006000 OBJECT-COMPUTER.   IBM-370.
006100 SPECIAL-NAMES.
006200     C01            IS TOP-OF-FORM
006300     UPSI-0         IS WKS-LOG-DETALLE
006400                    ON  STATUS IS WKS-LOG-SI
006500                    OFF STATUS IS WKS-LOG-NO.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CPMTSM  ASSIGN    TO CPMTSM
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS FS-CPMTSM.
007100
007200     SELECT CPKPIR  ASSIGN    TO CPKPIR
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS FS-CPKPIR.
007500
007600     SELECT CPSCEN  ASSIGN    TO CPSCEN
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS FS-CPSCEN.
007900
008000     SELECT CPFCST  ASSIGN    TO CPFCST
008100            ORGANIZATION      IS LINE SEQUENTIAL
008200            FILE STATUS       IS FS-CPFCST.
008300
008400     SELECT CPFCSA  ASSIGN    TO CPFCSA
008500            ORGANIZATION      IS LINE SEQUENTIAL
008600            FILE STATUS       IS FS-CPFCSA.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  CPMTSM.
009100     COPY CPMTSM.
009200 FD  CPKPIR.
009300     COPY CPKPIR.
009400 FD  CPSCEN.
009500     COPY CPSCEN.
009600 FD  CPFCST.
009700     COPY CPFCST.
009800 FD  CPFCSA.
009900     COPY CPFCSA.
010000
010100 WORKING-STORAGE SECTION.
010200 01  WKS-FS-STATUS.
010300     05  FS-CPMTSM             PIC 9(02) VALUE ZEROES.
010400     05  FS-CPKPIR             PIC 9(02) VALUE ZEROES.
010500     05  FS-CPSCEN             PIC 9(02) VALUE ZEROES.
010600     05  FS-CPFCST             PIC 9(02) VALUE ZEROES.
010700     05  FS-CPFCSA             PIC 9(02) VALUE ZEROES.
010800 01  WKS-SWITCHES.
010900     05  WKS-FIN-CPMTSM        PIC 9(01) VALUE ZEROES.
011000         88  FIN-CPMTSM                  VALUE 1.
011100
011200******************************************************************
011300*      TABLA EN MEMORIA DEL RESUMEN MENSUAL (YA VIENE ORDENADO)   *
011400******************************************************************
011500 01  WKS-TABLA-MTS.
011600     05  WKS-MTS-TOTAL           PIC 9(04) COMP.
011700     05  WKS-MTS-ENTRADA OCCURS 2000 TIMES INDEXED BY WKS-MTS-IX.
011800         10  MT-PROVIDER          PIC X(50).
011900         10  MT-TITLE             PIC X(50).
012000         10  MT-NUMBER            PIC X(08).
012100         10  MT-YEAR              PIC 9(04).
012200         10  MT-MONTH             PIC 9(02).
012300         10  MT-SPEND             PIC S9(13)V99.
012400         10  MT-FLAG              PIC X(16).
012500
012600******************************************************************
012700*      TABLA DE PROVEEDORES DISTINTOS (BLOQUES CONTIGUOS)        *
012800******************************************************************
012900 01  WKS-TABLA-PROVEEDORES.
013000     05  WKS-PV-TOTAL            PIC 9(03) COMP.
013100     05  WKS-PV-ENTRADA OCCURS 200 TIMES INDEXED BY WKS-PV-IX.
013200         10  PV-PROVIDER          PIC X(50).
013300         10  PV-IX-INI            PIC 9(04) COMP.
013400         10  PV-IX-FIN            PIC 9(04) COMP.
013500         10  PV-COUNT             PIC 9(05) COMP.
013600         10  PV-SUM-SPEND         PIC S9(13)V99.
013700         10  PV-STD               PIC S9(09)V9999.
013800         10  PV-STABILITY         PIC S9(01)V9999.
013900
014000 01  WKS-SWAP-PROVEEDOR.
014100     05  SWP-PROVIDER             PIC X(50).
014200     05  SWP-IX-INI               PIC 9(04) COMP.
014300     05  SWP-IX-FIN               PIC 9(04) COMP.
014400     05  SWP-COUNT                PIC 9(05) COMP.
014500     05  SWP-SUM-SPEND            PIC S9(13)V99.
014600     05  SWP-STD                  PIC S9(09)V9999.
014700     05  SWP-STABILITY            PIC S9(01)V9999.
014800 01  WKS-SWAP-PROVEEDOR-R REDEFINES WKS-SWAP-PROVEEDOR.
014900     05  SWP-LLAVE                PIC X(50).
015000     05  FILLER                   PIC X(30).
015100
015200******************************************************************
015300*      TABLA DE TITULOS DE CONTRATO DISTINTOS                    *
015400******************************************************************
015500 01  WKS-TABLA-TITULOS.
015600     05  WKS-TL-TOTAL            PIC 9(03) COMP.
015700     05  WKS-TL-ENTRADA OCCURS 500 TIMES INDEXED BY WKS-TL-IX.
015800         10  TL-TITLE             PIC X(50).
015900
016000******************************************************************
016100*      CONTADORES Y ACUMULADORES GENERALES                       *
016200******************************************************************
016300 01  WKS-CONTADORES.
016400     05  WKS-REG-LEIDOS          PIC 9(07) COMP VALUE ZERO.
016500     05  WKS-MASCARA             PIC Z,ZZZ,ZZ9.
016600     05  WKS-MASCARA-M           PIC Z,ZZZ,ZZZ,ZZ9.99-.
016700     05  WKS-MASCARA-4D          PIC Z,ZZZ,ZZ9.9999-.
016800     05  WKS-FC-GRP-EMITIDOS     PIC 9(05) COMP VALUE ZERO.
016900     05  WKS-FC-GRP-CORTOS       PIC 9(05) COMP VALUE ZERO.
017000     05  WKS-FC-GRP-SIN-CONTRATO PIC 9(05) COMP VALUE ZERO.
017100
017200* CP-0201 WKS-TL-IX-ENC ES UN INDICE DE BUSQUEDA SUELTO, SIN
017300* RELACION CON EL RESTO DE LOS CONTADORES DE CIERRE; QUEDA A
017400* NIVEL 77.
017500 77  WKS-TL-IX-ENC           PIC 9(03) COMP.
017600
017700 01  WKS-KPI-WORK.
017800     05  WKS-KPI-TOTALSPEND      PIC S9(13)V9(4).
017900     05  WKS-KPI-SUPPLIERCOUNT   PIC S9(13)V9(4).
018000     05  WKS-KPI-CONTRACTCOUNT   PIC S9(13)V9(4).
018100     05  WKS-KPI-AVGSTABILITY    PIC S9(13)V9(4).
018200     05  WKS-KPI-ANOMALYRATE     PIC S9(13)V9(4).
018300
018400 01  WKS-DESVIACION-WORK.
018500     05  WKS-DSV-MEDIA           PIC S9(13)V99.
018600     05  WKS-DSV-DIFERENCIA      PIC S9(13)V99.
018700     05  WKS-DSV-SUMA-CUAD       PIC S9(15)V9999.
018800     05  WKS-DSV-VARIANZA        PIC S9(09)V9999.
018900     05  WKS-DSV-MAXSTD          PIC S9(09)V9999.
019000     05  WKS-DSV-SUMA-STAB       PIC S9(09)V9999.
019100
019200 01  WKS-PERCENTIL-WORK.
019300     05  WKS-ORDENADO OCCURS 2000 TIMES PIC S9(13)V99.
019400     05  WKS-SWAP-AUX            PIC S9(13)V99.
019500     05  WKS-POS-Q1              PIC S9(07)V9999 COMP.
019600     05  WKS-POS-Q3              PIC S9(07)V9999 COMP.
019700     05  WKS-POS-K               PIC 9(05) COMP.
019800     05  WKS-POS-FRAC            PIC S9(07)V9999 COMP.
019900     05  WKS-VALOR-Q1            PIC S9(13)V99.
020000     05  WKS-VALOR-Q3            PIC S9(13)V99.
020100     05  WKS-VALOR-IQR           PIC S9(13)V99.
020200     05  WKS-CERCA-BAJA          PIC S9(13)V99.
020300     05  WKS-CERCA-ALTA          PIC S9(13)V99.
020400     05  WKS-CTD-ANOMALIAS       PIC 9(07) COMP.
020500
020600 01  WKS-ESCENARIO-WORK.
020700     05  WKS-ESC-BASELINE        PIC S9(13)V99.
020800     05  WKS-ESC-CONSOLIDADO     PIC S9(13)V99.
020900     05  WKS-ESC-TAM-NIVEL1      PIC 9(03) COMP.
021000     05  WKS-ESC-TAM-NIVEL2      PIC 9(03) COMP.
021100     05  WKS-ESC-TAM-RESTO       PIC 9(03) COMP.
021200     05  WKS-ESC-TASA            PIC V999.
021300     05  WKS-ESC-APORTE          PIC S9(13)V99.
021400
021500 01  WKS-PROYECCION-WORK.
021600     05  WKS-GRP-INICIO          PIC 9(04) COMP.
021700     05  WKS-GRP-IX-INI          PIC 9(04) COMP.
021800     05  WKS-GRP-IX-FIN          PIC 9(04) COMP.
021900     05  WKS-GRP-CONTEO          PIC 9(05) COMP.
022000     05  WKS-GRP-SIN-CONTRATO    PIC 9(01) COMP.
022100     05  WKS-GRP-SUMA            PIC S9(13)V99.
022200     05  WKS-GRP-BASE            PIC S9(13)V99.
022300     05  WKS-PROY-ANIO           PIC 9(04).
022400     05  WKS-PROY-MES            PIC 9(02).
022500     05  WKS-PROY-CONTADOR       PIC 9(02) COMP.
022600     05  WKS-ANUAL-1-ANIO        PIC 9(04).
022700     05  WKS-ANUAL-1-SUMA        PIC S9(13)V99.
022800     05  WKS-ANUAL-2-ANIO        PIC 9(04).
022900     05  WKS-ANUAL-2-SUMA        PIC S9(13)V99.
023000 01  WKS-PROYECCION-WORK-R REDEFINES WKS-PROYECCION-WORK.
023100     05  WKS-PROY-PERIODO        PIC X(06).
023200     05  FILLER                  PIC X(48).
023300
023400 01  WKS-PERIODO-SALIDA.
023500     05  WKS-PERIODO-ANIO        PIC 9(04).
023600     05  FILLER                  PIC X(01) VALUE "-".
023700     05  WKS-PERIODO-MES         PIC 9(02).
023800 01  WKS-PERIODO-SALIDA-R REDEFINES WKS-PERIODO-SALIDA
023900     PIC X(07).
024000
024100 PROCEDURE DIVISION.
024200******************************************************************
024300* CP-0202 100-MAIN PASA A DESPACHAR CADA RUTINA CON PERFORM ... THRU
024400* SU PROPIO PARRAFO DE SALIDA, COMO MANDA EL ESTANDAR DEL DEPTO.
024500 100-MAIN SECTION.
024600     PERFORM 110-ABRE-ARCHIVOS THRU 110-ABRE-ARCHIVOS-E
024700     PERFORM 200-CARGA-MENSUAL THRU 200-CARGA-MENSUAL-E
024800     PERFORM 250-ARMA-PROVEEDORES THRU 250-ARMA-PROVEEDORES-E
024900     PERFORM 260-CUENTA-TITULOS THRU 260-CUENTA-TITULOS-E
025000     PERFORM 300-CALCULA-KPI THRU 300-CALCULA-KPI-E
025100     PERFORM 400-CALCULA-ESCENARIO THRU 400-CALCULA-ESCENARIO-E
025200     PERFORM 500-CALCULA-PROYECCION THRU 500-CALCULA-PROYECCION-E
025300     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
025400     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
025500     STOP RUN.
025600 100-MAIN-E. EXIT.
025700
025800 110-ABRE-ARCHIVOS SECTION.
025900     OPEN INPUT  CPMTSM
026000          OUTPUT CPKPIR CPSCEN CPFCST CPFCSA
026100     IF FS-CPMTSM NOT = 0 OR FS-CPKPIR NOT = 0 OR
026200        FS-CPSCEN NOT = 0 OR FS-CPFCST NOT = 0 OR
026300        FS-CPFCSA NOT = 0
026400        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE CPANL04 <<<"
026500                UPON CONSOLE
026600        MOVE 91 TO RETURN-CODE
026700        STOP RUN
026800     END-IF
026900     MOVE 0 TO WKS-MTS-TOTAL WKS-PV-TOTAL WKS-TL-TOTAL.
027000 110-ABRE-ARCHIVOS-E. EXIT.
027100
027200* CP-0202 SI LA LECTURA NO VIENE LIMPIA (NI FIN DE ARCHIVO NI FS=00)
027300* SE CAE AL TRAMO DE ERROR; DE LO CONTRARIO SE BRINCA CON GO TO.
027400 120-LEE-CPMTSM SECTION.
027500     READ CPMTSM
027600         AT END SET FIN-CPMTSM TO TRUE
027700     END-READ
027800     IF FS-CPMTSM = 0 OR FS-CPMTSM = 10
027900        GO TO 120-LEE-CPMTSM-E
028000     END-IF
028100     DISPLAY ">>> ERROR DE LECTURA EN CPMTSM, FS= " FS-CPMTSM
028200             UPON CONSOLE
028300     MOVE 92 TO RETURN-CODE
028400     STOP RUN.
028500 120-LEE-CPMTSM-E. EXIT.
028600
028700******************************************************************
028800*           CARGA EL RESUMEN MENSUAL COMPLETO EN MEMORIA         *
028900******************************************************************
029000 200-CARGA-MENSUAL SECTION.
029100     PERFORM 120-LEE-CPMTSM
029200     PERFORM 205-CARGA-MENSUAL-CUERPO UNTIL FIN-CPMTSM.
029300 200-CARGA-MENSUAL-E. EXIT.
029400
029500 205-CARGA-MENSUAL-CUERPO SECTION.
029600     ADD 1 TO WKS-REG-LEIDOS
029700     IF WKS-LOG-SI
029800        DISPLAY "DETALLE: RESUMEN " MS-PROVIDER
029900                " " MS-YEAR "/" MS-MONTH
030000                UPON CONSOLE
030100     END-IF
030200     ADD 1 TO WKS-MTS-TOTAL
030300     SET WKS-MTS-IX TO WKS-MTS-TOTAL
030400     MOVE MS-PROVIDER        TO MT-PROVIDER (WKS-MTS-IX)
030500     MOVE MS-TITLE           TO MT-TITLE    (WKS-MTS-IX)
030600     MOVE MS-NUMBER          TO MT-NUMBER   (WKS-MTS-IX)
030700     MOVE MS-YEAR            TO MT-YEAR     (WKS-MTS-IX)
030800     MOVE MS-MONTH           TO MT-MONTH    (WKS-MTS-IX)
030900     MOVE MS-MONTHLY-SPEND   TO MT-SPEND    (WKS-MTS-IX)
031000     MOVE MS-COMPLIANCE-FLAG TO MT-FLAG     (WKS-MTS-IX)
031100     PERFORM 120-LEE-CPMTSM.
031200 205-CARGA-MENSUAL-CUERPO-E. EXIT.
031300
031400******************************************************************
031500*     IDENTIFICA BLOQUES CONTIGUOS DE PROVEEDOR (YA VIENE        *
031600*     ORDENADO POR PROVEEDOR/TITULO/NUMERO/ANIO/MES)             *
031700******************************************************************
031800 250-ARMA-PROVEEDORES SECTION.
031900     IF WKS-MTS-TOTAL > 0
032000        ADD 1 TO WKS-PV-TOTAL
032100        SET WKS-PV-IX TO WKS-PV-TOTAL
032200        MOVE MT-PROVIDER (1) TO PV-PROVIDER (WKS-PV-IX)
032300        MOVE 1 TO PV-IX-INI (WKS-PV-IX)
032400        PERFORM 251-DETECTA-BLOQUE VARYING WKS-MTS-IX FROM 2 BY 1
032500                UNTIL WKS-MTS-IX > WKS-MTS-TOTAL
032600        MOVE WKS-MTS-TOTAL TO PV-IX-FIN (WKS-PV-IX)
032700        PERFORM 252-SUMA-BLOQUE VARYING WKS-PV-IX FROM 1 BY 1
032800                UNTIL WKS-PV-IX > WKS-PV-TOTAL
032900     END-IF.
033000 250-ARMA-PROVEEDORES-E. EXIT.
033100
033200 251-DETECTA-BLOQUE SECTION.
033300     IF MT-PROVIDER (WKS-MTS-IX) NOT = PV-PROVIDER (WKS-PV-IX)
033400        COMPUTE PV-IX-FIN (WKS-PV-IX) = WKS-MTS-IX - 1
033500        ADD 1 TO WKS-PV-TOTAL
033600        SET WKS-PV-IX TO WKS-PV-TOTAL
033700        MOVE MT-PROVIDER (WKS-MTS-IX) TO PV-PROVIDER (WKS-PV-IX)
033800        MOVE WKS-MTS-IX TO PV-IX-INI (WKS-PV-IX)
033900     END-IF.
034000 251-DETECTA-BLOQUE-E. EXIT.
034100
034200 252-SUMA-BLOQUE SECTION.
034300     MOVE 0 TO PV-COUNT (WKS-PV-IX) PV-SUM-SPEND (WKS-PV-IX)
034400     PERFORM 253-SUMA-BLOQUE-CUERPO
034500             VARYING WKS-MTS-IX FROM PV-IX-INI (WKS-PV-IX) BY 1
034600             UNTIL WKS-MTS-IX > PV-IX-FIN (WKS-PV-IX).
034700 252-SUMA-BLOQUE-E. EXIT.
034800
034900 253-SUMA-BLOQUE-CUERPO SECTION.
035000     ADD 1 TO PV-COUNT (WKS-PV-IX)
035100     ADD MT-SPEND (WKS-MTS-IX) TO PV-SUM-SPEND (WKS-PV-IX).
035200 253-SUMA-BLOQUE-CUERPO-E. EXIT.
035300
035400******************************************************************
035500*     CUENTA TITULOS DE CONTRATO DISTINTOS (NO VIENEN AGRUPADOS  *
035600*     GLOBALMENTE, SOLO DENTRO DE CADA PROVEEDOR)                *
035700******************************************************************
035800 260-CUENTA-TITULOS SECTION.
035900     PERFORM 261-CUENTA-TITULOS-CUERPO VARYING WKS-MTS-IX FROM 1
036000             BY 1 UNTIL WKS-MTS-IX > WKS-MTS-TOTAL.
036100 260-CUENTA-TITULOS-E. EXIT.
036200
036300 261-CUENTA-TITULOS-CUERPO SECTION.
036400     MOVE 0 TO WKS-TL-IX-ENC
036500     PERFORM 262-BUSCA-TITULO VARYING WKS-TL-IX FROM 1 BY 1
036600             UNTIL WKS-TL-IX > WKS-TL-TOTAL OR WKS-TL-IX-ENC > 0
036700     IF WKS-TL-IX-ENC = 0
036800        ADD 1 TO WKS-TL-TOTAL
036900        SET WKS-TL-IX TO WKS-TL-TOTAL
037000        MOVE MT-TITLE (WKS-MTS-IX) TO TL-TITLE (WKS-TL-IX)
037100     END-IF.
037200 261-CUENTA-TITULOS-CUERPO-E. EXIT.
037300
037400 262-BUSCA-TITULO SECTION.
037500     IF TL-TITLE (WKS-TL-IX) = MT-TITLE (WKS-MTS-IX)
037600        SET WKS-TL-IX-ENC TO WKS-TL-IX
037700     END-IF.
037800 262-BUSCA-TITULO-E. EXIT.
037900
038000******************************************************************
038100*                    R11 -  C A L C U L O   D E   K P I          *
038200******************************************************************
038300 300-CALCULA-KPI SECTION.
038400     PERFORM 310-KPI-TOTALSPEND
038500     PERFORM 320-KPI-SUPPLIERCOUNT
038600     PERFORM 330-KPI-CONTRACTCOUNT
038700     PERFORM 340-KPI-AVGSTABILITY
038800     PERFORM 350-KPI-ANOMALYRATE
038900     PERFORM 360-ESCRIBE-KPI.
039000 300-CALCULA-KPI-E. EXIT.
039100
039200 310-KPI-TOTALSPEND SECTION.
039300     MOVE 0 TO WKS-KPI-TOTALSPEND
039400     PERFORM 311-SUMA-TOTALSPEND VARYING WKS-MTS-IX FROM 1 BY 1
039500             UNTIL WKS-MTS-IX > WKS-MTS-TOTAL.
039600 310-KPI-TOTALSPEND-E. EXIT.
039700
039800 311-SUMA-TOTALSPEND SECTION.
039900     ADD MT-SPEND (WKS-MTS-IX) TO WKS-KPI-TOTALSPEND.
040000 311-SUMA-TOTALSPEND-E. EXIT.
040100
040200 320-KPI-SUPPLIERCOUNT SECTION.
040300     MOVE WKS-PV-TOTAL TO WKS-KPI-SUPPLIERCOUNT.
040400 320-KPI-SUPPLIERCOUNT-E. EXIT.
040500
040600 330-KPI-CONTRACTCOUNT SECTION.
040700     MOVE WKS-TL-TOTAL TO WKS-KPI-CONTRACTCOUNT.
040800 330-KPI-CONTRACTCOUNT-E. EXIT.
040900
041000******************************************************************
041100*     DESVIACION ESTANDAR MUESTRAL POR PROVEEDOR (DOS PASADAS,   *
041200*     MEDIA Y LUEGO SUMA DE DIFERENCIAS AL CUADRADO) Y           *
041300*     ESTABILIDAD PROMEDIO                                      *
041400******************************************************************
041500 340-KPI-AVGSTABILITY SECTION.
041600     PERFORM 341-CALCULA-STD VARYING WKS-PV-IX FROM 1 BY 1
041700             UNTIL WKS-PV-IX > WKS-PV-TOTAL
041800     MOVE 0 TO WKS-DSV-MAXSTD
041900     PERFORM 344-BUSCA-MAXSTD VARYING WKS-PV-IX FROM 1 BY 1
042000             UNTIL WKS-PV-IX > WKS-PV-TOTAL
042100     IF WKS-DSV-MAXSTD = 0
042200        MOVE 1 TO WKS-DSV-MAXSTD
042300     END-IF
042400     MOVE 0 TO WKS-DSV-SUMA-STAB
042500     PERFORM 346-ACUMULA-STABILITY VARYING WKS-PV-IX FROM 1 BY 1
042600             UNTIL WKS-PV-IX > WKS-PV-TOTAL
042700     IF WKS-PV-TOTAL > 0
042800        COMPUTE WKS-KPI-AVGSTABILITY ROUNDED =
042900                WKS-DSV-SUMA-STAB / WKS-PV-TOTAL
043000     ELSE
043100        MOVE 0 TO WKS-KPI-AVGSTABILITY
043200     END-IF.
043300 340-KPI-AVGSTABILITY-E. EXIT.
043400
043500 341-CALCULA-STD SECTION.
043600     IF PV-COUNT (WKS-PV-IX) = 1
043700        MOVE 0 TO PV-STD (WKS-PV-IX)
043800     ELSE
043900        COMPUTE WKS-DSV-MEDIA ROUNDED =
044000                PV-SUM-SPEND (WKS-PV-IX) / PV-COUNT (WKS-PV-IX)
044100        MOVE 0 TO WKS-DSV-SUMA-CUAD
044200        PERFORM 342-SUMA-CUADRADOS
044300                VARYING WKS-MTS-IX FROM PV-IX-INI (WKS-PV-IX)
044400                BY 1 UNTIL WKS-MTS-IX > PV-IX-FIN (WKS-PV-IX)
044500        COMPUTE WKS-DSV-VARIANZA ROUNDED =
044600                WKS-DSV-SUMA-CUAD / (PV-COUNT (WKS-PV-IX) - 1)
044700        COMPUTE PV-STD (WKS-PV-IX) ROUNDED =
044800                WKS-DSV-VARIANZA ** .5
044900     END-IF.
045000 341-CALCULA-STD-E. EXIT.
045100
045200 342-SUMA-CUADRADOS SECTION.
045300     COMPUTE WKS-DSV-DIFERENCIA =
045400             MT-SPEND (WKS-MTS-IX) - WKS-DSV-MEDIA
045500     COMPUTE WKS-DSV-SUMA-CUAD =
045600             WKS-DSV-SUMA-CUAD +
045700             (WKS-DSV-DIFERENCIA * WKS-DSV-DIFERENCIA).
045800 342-SUMA-CUADRADOS-E. EXIT.
045900
046000 344-BUSCA-MAXSTD SECTION.
046100     IF PV-STD (WKS-PV-IX) > WKS-DSV-MAXSTD
046200        MOVE PV-STD (WKS-PV-IX) TO WKS-DSV-MAXSTD
046300     END-IF.
046400 344-BUSCA-MAXSTD-E. EXIT.
046500
046600 346-ACUMULA-STABILITY SECTION.
046700     COMPUTE PV-STABILITY (WKS-PV-IX) ROUNDED =
046800             1 - (PV-STD (WKS-PV-IX) / WKS-DSV-MAXSTD)
046900     ADD PV-STABILITY (WKS-PV-IX) TO WKS-DSV-SUMA-STAB.
047000 346-ACUMULA-STABILITY-E. EXIT.
047100
047200******************************************************************
047300*     TASA DE ANOMALIAS POR RANGO INTERCUARTIL, CON CUARTILES    *
047400*     INTERPOLADOS SOBRE LOS MONTOS MENSUALES ORDENADOS          *
047500******************************************************************
047600 350-KPI-ANOMALYRATE SECTION.
047700     IF WKS-MTS-TOTAL = 0
047800        MOVE 0 TO WKS-KPI-ANOMALYRATE
047900     ELSE
048000        PERFORM 351-COPIA-MONTO VARYING WKS-MTS-IX FROM 1 BY 1
048100                UNTIL WKS-MTS-IX > WKS-MTS-TOTAL
048200        PERFORM 355-ORDENA-MONTOS
048300        COMPUTE WKS-POS-Q1 = (WKS-MTS-TOTAL - 1) * .25
048400        COMPUTE WKS-POS-Q3 = (WKS-MTS-TOTAL - 1) * .75
048500        PERFORM 357-INTERPOLA-CUARTIL
048600        PERFORM 358-INTERPOLA-Q3
048700        COMPUTE WKS-VALOR-IQR = WKS-VALOR-Q3 - WKS-VALOR-Q1
048800        COMPUTE WKS-CERCA-BAJA =
048900                WKS-VALOR-Q1 - (1.5 * WKS-VALOR-IQR)
049000        COMPUTE WKS-CERCA-ALTA =
049100                WKS-VALOR-Q3 + (1.5 * WKS-VALOR-IQR)
049200        MOVE 0 TO WKS-CTD-ANOMALIAS
049300        PERFORM 353-CUENTA-ANOMALIA VARYING WKS-MTS-IX FROM 1
049400                BY 1 UNTIL WKS-MTS-IX > WKS-MTS-TOTAL
049500        COMPUTE WKS-KPI-ANOMALYRATE ROUNDED =
049600                WKS-CTD-ANOMALIAS / WKS-MTS-TOTAL
049700     END-IF.
049800 350-KPI-ANOMALYRATE-E. EXIT.
049900
050000 351-COPIA-MONTO SECTION.
050100     MOVE MT-SPEND (WKS-MTS-IX) TO WKS-ORDENADO (WKS-MTS-IX).
050200 351-COPIA-MONTO-E. EXIT.
050300
050400 353-CUENTA-ANOMALIA SECTION.
050500     IF MT-SPEND (WKS-MTS-IX) > WKS-CERCA-ALTA
050600        OR MT-SPEND (WKS-MTS-IX) < WKS-CERCA-BAJA
050700        ADD 1 TO WKS-CTD-ANOMALIAS
050800     END-IF.
050900 353-CUENTA-ANOMALIA-E. EXIT.
051000
051100*--> ORDENAMIENTO POR INTERCAMBIO DE LOS MONTOS MENSUALES
051200 355-ORDENA-MONTOS SECTION.
051300     IF WKS-MTS-TOTAL > 1
051400        PERFORM 356-PASADA-ORDEN VARYING WKS-POS-K FROM 1 BY 1
051500                UNTIL WKS-POS-K > WKS-MTS-TOTAL - 1
051600     END-IF.
051700 355-ORDENA-MONTOS-E. EXIT.
051800
051900 356-PASADA-ORDEN SECTION.
052000     PERFORM 3561-COMPARA-INTERCAMBIA
052100             VARYING WKS-MTS-IX FROM 1 BY 1
052200             UNTIL WKS-MTS-IX > WKS-MTS-TOTAL - WKS-POS-K.
052300 356-PASADA-ORDEN-E. EXIT.
052400
052500 3561-COMPARA-INTERCAMBIA SECTION.
052600     IF WKS-ORDENADO (WKS-MTS-IX) > WKS-ORDENADO (WKS-MTS-IX + 1)
052700        MOVE WKS-ORDENADO (WKS-MTS-IX) TO WKS-SWAP-AUX
052800        MOVE WKS-ORDENADO (WKS-MTS-IX + 1) TO
052900             WKS-ORDENADO (WKS-MTS-IX)
053000        MOVE WKS-SWAP-AUX TO WKS-ORDENADO (WKS-MTS-IX + 1)
053100     END-IF.
053200 3561-COMPARA-INTERCAMBIA-E. EXIT.
053300
053400*--> INTERPOLA EL CUARTIL 1, A PARTIR DE LA POSICION WKS-POS-Q1
053500 357-INTERPOLA-CUARTIL SECTION.
053600     MOVE WKS-POS-Q1 TO WKS-POS-K
053700     COMPUTE WKS-POS-FRAC = WKS-POS-Q1 - WKS-POS-K
053800     MOVE WKS-ORDENADO (WKS-POS-K + 1) TO WKS-VALOR-Q1
053900     IF WKS-POS-FRAC > 0
054000        COMPUTE WKS-VALOR-Q1 =
054100                WKS-ORDENADO (WKS-POS-K + 1) +
054200                (WKS-POS-FRAC *
054300                (WKS-ORDENADO (WKS-POS-K + 2) -
054400                 WKS-ORDENADO (WKS-POS-K + 1)))
054500     END-IF.
054600 357-INTERPOLA-CUARTIL-E. EXIT.
054700
054800*--> INTERPOLA EL CUARTIL 3, A PARTIR DE LA POSICION WKS-POS-Q3
054900 358-INTERPOLA-Q3 SECTION.
055000     MOVE WKS-POS-Q3 TO WKS-POS-K
055100     COMPUTE WKS-POS-FRAC = WKS-POS-Q3 - WKS-POS-K
055200     MOVE WKS-ORDENADO (WKS-POS-K + 1) TO WKS-VALOR-Q3
055300     IF WKS-POS-FRAC > 0
055400        COMPUTE WKS-VALOR-Q3 =
055500                WKS-ORDENADO (WKS-POS-K + 1) +
055600                (WKS-POS-FRAC *
055700                (WKS-ORDENADO (WKS-POS-K + 2) -
055800                 WKS-ORDENADO (WKS-POS-K + 1)))
055900     END-IF.
056000 358-INTERPOLA-Q3-E. EXIT.
056100
056200 360-ESCRIBE-KPI SECTION.
056300     MOVE SPACES TO REG-CPKPIR
056400     MOVE "TOTALSPEND"     TO KP-METRIC
056500     MOVE WKS-KPI-TOTALSPEND TO KP-VALUE
056600     WRITE REG-CPKPIR
056700     MOVE SPACES TO REG-CPKPIR
056800     MOVE "SUPPLIERCOUNT"  TO KP-METRIC
056900     MOVE WKS-KPI-SUPPLIERCOUNT TO KP-VALUE
057000     WRITE REG-CPKPIR
057100     MOVE SPACES TO REG-CPKPIR
057200     MOVE "CONTRACTCOUNT"  TO KP-METRIC
057300     MOVE WKS-KPI-CONTRACTCOUNT TO KP-VALUE
057400     WRITE REG-CPKPIR
057500     MOVE SPACES TO REG-CPKPIR
057600     MOVE "AVGSTABILITY"   TO KP-METRIC
057700     MOVE WKS-KPI-AVGSTABILITY TO KP-VALUE
057800     WRITE REG-CPKPIR
057900     MOVE SPACES TO REG-CPKPIR
058000     MOVE "ANOMALYRATE"    TO KP-METRIC
058100     MOVE WKS-KPI-ANOMALYRATE TO KP-VALUE
058200     WRITE REG-CPKPIR.
058300 360-ESCRIBE-KPI-E. EXIT.
058400
058500******************************************************************
058600*            R12 -  E S C E N A R I O   D E                     *
058700*            C O N S O L I D A C I O N                          *
058800******************************************************************
058900 400-CALCULA-ESCENARIO SECTION.
059000     MOVE 0 TO WKS-ESC-BASELINE
059100     PERFORM 401-SUMA-BASELINE VARYING WKS-PV-IX FROM 1 BY 1
059200             UNTIL WKS-PV-IX > WKS-PV-TOTAL
059300     PERFORM 410-ORDENA-PROVEEDORES
059400     PERFORM 420-ASIGNA-NIVELES
059500     PERFORM 430-ESCRIBE-ESCENARIO.
059600 400-CALCULA-ESCENARIO-E. EXIT.
059700
059800 401-SUMA-BASELINE SECTION.
059900     ADD PV-SUM-SPEND (WKS-PV-IX) TO WKS-ESC-BASELINE.
060000 401-SUMA-BASELINE-E. EXIT.
060100
060200*--> ORDENA LOS PROVEEDORES POR GASTO TOTAL DESCENDENTE
060300 410-ORDENA-PROVEEDORES SECTION.
060400     IF WKS-PV-TOTAL > 1
060500        PERFORM 411-PASADA-PROVEEDOR
060600                VARYING WKS-TL-IX-ENC FROM 1 BY 1
060700                UNTIL WKS-TL-IX-ENC > WKS-PV-TOTAL - 1
060800     END-IF.
060900 410-ORDENA-PROVEEDORES-E. EXIT.
061000
061100 411-PASADA-PROVEEDOR SECTION.
061200     PERFORM 412-COMPARA-PROVEEDOR VARYING WKS-PV-IX FROM 1 BY 1
061300             UNTIL WKS-PV-IX > WKS-PV-TOTAL - WKS-TL-IX-ENC.
061400 411-PASADA-PROVEEDOR-E. EXIT.
061500
061600 412-COMPARA-PROVEEDOR SECTION.
061700     IF PV-SUM-SPEND (WKS-PV-IX) < PV-SUM-SPEND (WKS-PV-IX + 1)
061800        MOVE WKS-PV-ENTRADA (WKS-PV-IX)     TO WKS-SWAP-PROVEEDOR
061900        MOVE WKS-PV-ENTRADA (WKS-PV-IX + 1) TO
062000             WKS-PV-ENTRADA (WKS-PV-IX)
062100        MOVE WKS-SWAP-PROVEEDOR TO WKS-PV-ENTRADA (WKS-PV-IX + 1)
062200     END-IF.
062300 412-COMPARA-PROVEEDOR-E. EXIT.
062400
062500*--> PARTE LOS PROVEEDORES EN TERCIOS Y SUMA EL GASTO CONSOLIDADO
062600 420-ASIGNA-NIVELES SECTION.
062700     MOVE 0 TO WKS-ESC-CONSOLIDADO
062800     IF WKS-PV-TOTAL >= 3
062900        DIVIDE WKS-PV-TOTAL BY 3 GIVING WKS-ESC-TAM-NIVEL1
063000        IF WKS-PV-TOTAL NOT = WKS-ESC-TAM-NIVEL1 * 3
063100           ADD 1 TO WKS-ESC-TAM-NIVEL1
063200        END-IF
063300        COMPUTE WKS-ESC-TAM-RESTO =
063400                WKS-PV-TOTAL - WKS-ESC-TAM-NIVEL1
063500        DIVIDE WKS-ESC-TAM-RESTO BY 2 GIVING WKS-ESC-TAM-NIVEL2
063600        IF WKS-ESC-TAM-RESTO NOT = WKS-ESC-TAM-NIVEL2 * 2
063700           ADD 1 TO WKS-ESC-TAM-NIVEL2
063800        END-IF
063900        PERFORM 421-APLICA-TASA VARYING WKS-PV-IX FROM 1 BY 1
064000                UNTIL WKS-PV-IX > WKS-PV-TOTAL
064100     END-IF.
064200 420-ASIGNA-NIVELES-E. EXIT.
064300
064400 421-APLICA-TASA SECTION.
064500     IF WKS-PV-IX <= WKS-ESC-TAM-NIVEL1
064600        MOVE .08 TO WKS-ESC-TASA
064700     ELSE
064800        IF WKS-PV-IX <= WKS-ESC-TAM-NIVEL1 + WKS-ESC-TAM-NIVEL2
064900           MOVE .05 TO WKS-ESC-TASA
065000        ELSE
065100           MOVE .02 TO WKS-ESC-TASA
065200        END-IF
065300     END-IF
065400     COMPUTE WKS-ESC-APORTE ROUNDED =
065500             PV-SUM-SPEND (WKS-PV-IX) * (1 - WKS-ESC-TASA)
065600     ADD WKS-ESC-APORTE TO WKS-ESC-CONSOLIDADO.
065700 421-APLICA-TASA-E. EXIT.
065800
065900 430-ESCRIBE-ESCENARIO SECTION.
066000     MOVE SPACES TO REG-CPSCEN
066100     MOVE "BASELINE"     TO SC-SCENARIO
066200     MOVE WKS-ESC-BASELINE TO SC-TOTAL-SPEND
066300     WRITE REG-CPSCEN
066400     IF WKS-PV-TOTAL >= 3
066500        MOVE SPACES TO REG-CPSCEN
066600        MOVE "CONSOLIDATION" TO SC-SCENARIO
066700        MOVE WKS-ESC-CONSOLIDADO TO SC-TOTAL-SPEND
066800        WRITE REG-CPSCEN
066900     END-IF.
067000 430-ESCRIBE-ESCENARIO-E. EXIT.
067100
067200******************************************************************
067300*          R13 -  P R O Y E C C I O N   D E   G A S T O          *
067400******************************************************************
067500 500-CALCULA-PROYECCION SECTION.
067600     IF WKS-MTS-TOTAL > 0
067700        MOVE 1 TO WKS-GRP-INICIO
067800        PERFORM 501-DETECTA-GRUPO VARYING WKS-MTS-IX FROM 2 BY 1
067900                UNTIL WKS-MTS-IX > WKS-MTS-TOTAL
068000        MOVE WKS-GRP-INICIO TO WKS-GRP-IX-INI
068100        MOVE WKS-MTS-TOTAL TO WKS-GRP-IX-FIN
068200        PERFORM 510-PROYECTA-GRUPO
068300     END-IF.
068400 500-CALCULA-PROYECCION-E. EXIT.
068500
068600 501-DETECTA-GRUPO SECTION.
068700     IF MT-PROVIDER (WKS-MTS-IX) NOT =
068800           MT-PROVIDER (WKS-MTS-IX - 1)
068900        OR MT-TITLE (WKS-MTS-IX) NOT =
069000           MT-TITLE (WKS-MTS-IX - 1)
069100        OR MT-NUMBER (WKS-MTS-IX) NOT =
069200           MT-NUMBER (WKS-MTS-IX - 1)
069300        MOVE WKS-GRP-INICIO TO WKS-GRP-IX-INI
069400        COMPUTE WKS-GRP-IX-FIN = WKS-MTS-IX - 1
069500        PERFORM 510-PROYECTA-GRUPO
069600        MOVE WKS-MTS-IX TO WKS-GRP-INICIO
069700     END-IF.
069800 501-DETECTA-GRUPO-E. EXIT.
069900
070000*--> UN GRUPO ES UN MISMO PROVEEDOR/TITULO/NUMERO DE CONTRATO
070100*--> CP-0200 UN GRUPO CON ALGUN RENGLON EN CONTRACTMISMATCH NO SE
070200*            PROYECTA (R13/PASO 3 DE ANALYTICS)
070300 510-PROYECTA-GRUPO SECTION.
070400     COMPUTE WKS-GRP-CONTEO =
070500             WKS-GRP-IX-FIN - WKS-GRP-IX-INI + 1
070600     IF WKS-GRP-CONTEO >= 3
070700        MOVE 0 TO WKS-GRP-SIN-CONTRATO
070800        PERFORM 513-DETECTA-SIN-CONTRATO VARYING WKS-MTS-IX
070900                FROM WKS-GRP-IX-INI BY 1
071000                UNTIL WKS-MTS-IX > WKS-GRP-IX-FIN
071100                   OR WKS-GRP-SIN-CONTRATO = 1
071200        IF WKS-GRP-SIN-CONTRATO = 1
071300           ADD 1 TO WKS-FC-GRP-SIN-CONTRATO
071400        ELSE
071500           MOVE 0 TO WKS-GRP-SUMA
071600           PERFORM 511-SUMA-GRUPO VARYING WKS-MTS-IX
071700                   FROM WKS-GRP-IX-INI BY 1
071800                   UNTIL WKS-MTS-IX > WKS-GRP-IX-FIN
071900           COMPUTE WKS-GRP-BASE ROUNDED =
072000                   WKS-GRP-SUMA / WKS-GRP-CONTEO
072100           MOVE MT-YEAR  (WKS-GRP-IX-FIN) TO WKS-PROY-ANIO
072200           MOVE MT-MONTH (WKS-GRP-IX-FIN) TO WKS-PROY-MES
072300           PERFORM 540-AVANZA-MES
072400           MOVE 0 TO WKS-ANUAL-1-ANIO WKS-ANUAL-1-SUMA
072500                     WKS-ANUAL-2-ANIO WKS-ANUAL-2-SUMA
072600           PERFORM 512-PROYECTA-MES
072700                   VARYING WKS-PROY-CONTADOR FROM 1 BY 1
072800                   UNTIL WKS-PROY-CONTADOR > 12
072900           PERFORM 530-ESCRIBE-FORECAST-ANUAL
073000           ADD 1 TO WKS-FC-GRP-EMITIDOS
073100        END-IF
073200     ELSE
073300        ADD 1 TO WKS-FC-GRP-CORTOS
073400     END-IF.
073500 510-PROYECTA-GRUPO-E. EXIT.
073600
073700 511-SUMA-GRUPO SECTION.
073800     ADD MT-SPEND (WKS-MTS-IX) TO WKS-GRP-SUMA.
073900 511-SUMA-GRUPO-E. EXIT.
074000
074100*--> CP-0200 MARCA WKS-GRP-SIN-CONTRATO SI ALGUN RENGLON DEL GRUPO
074200*            QUEDO EN CONTRACTMISMATCH
074300 513-DETECTA-SIN-CONTRATO SECTION.
074400     IF MT-FLAG (WKS-MTS-IX) = "CONTRACTMISMATCH"
074500        MOVE 1 TO WKS-GRP-SIN-CONTRATO
074600     END-IF.
074700 513-DETECTA-SIN-CONTRATO-E. EXIT.
074800
074900 512-PROYECTA-MES SECTION.
075000     PERFORM 520-ESCRIBE-FORECAST
075100     PERFORM 525-ACUMULA-ANUAL
075200     IF WKS-PROY-CONTADOR < 12
075300        PERFORM 540-AVANZA-MES
075400     END-IF.
075500 512-PROYECTA-MES-E. EXIT.
075600
075700 520-ESCRIBE-FORECAST SECTION.
075800     MOVE SPACES TO REG-CPFCST
075900     MOVE MT-PROVIDER (WKS-GRP-IX-INI) TO FC-PROVIDER
076000     MOVE MT-TITLE    (WKS-GRP-IX-INI) TO FC-TITLE
076100     MOVE MT-NUMBER   (WKS-GRP-IX-INI) TO FC-NUMBER
076200     MOVE WKS-PROY-ANIO TO WKS-PERIODO-ANIO
076300     MOVE WKS-PROY-MES  TO WKS-PERIODO-MES
076400     MOVE WKS-PERIODO-SALIDA TO FC-PERIOD
076500     MOVE WKS-GRP-BASE TO FC-FORECAST-SPEND
076600     WRITE REG-CPFCST.
076700 520-ESCRIBE-FORECAST-E. EXIT.
076800
076900*--> ACUMULA EL MES PROYECTADO EN EL ANIO CALENDARIO QUE LE TOCA
077000 525-ACUMULA-ANUAL SECTION.
077100     IF WKS-ANUAL-1-ANIO = 0 OR WKS-ANUAL-1-ANIO = WKS-PROY-ANIO
077200        MOVE WKS-PROY-ANIO TO WKS-ANUAL-1-ANIO
077300        ADD WKS-GRP-BASE TO WKS-ANUAL-1-SUMA
077400     ELSE
077500        MOVE WKS-PROY-ANIO TO WKS-ANUAL-2-ANIO
077600        ADD WKS-GRP-BASE TO WKS-ANUAL-2-SUMA
077700     END-IF.
077800 525-ACUMULA-ANUAL-E. EXIT.
077900
078000 530-ESCRIBE-FORECAST-ANUAL SECTION.
078100     MOVE SPACES TO REG-CPFCSA
078200     MOVE MT-PROVIDER (WKS-GRP-IX-INI) TO FA-PROVIDER
078300     MOVE MT-TITLE    (WKS-GRP-IX-INI) TO FA-TITLE
078400     MOVE MT-NUMBER   (WKS-GRP-IX-INI) TO FA-NUMBER
078500     MOVE WKS-ANUAL-1-ANIO TO FA-YEAR
078600     MOVE WKS-ANUAL-1-SUMA TO FA-ANNUAL-FORECAST-SPEND
078700     WRITE REG-CPFCSA
078800     IF WKS-ANUAL-2-ANIO NOT = 0
078900        MOVE SPACES TO REG-CPFCSA
079000        MOVE MT-PROVIDER (WKS-GRP-IX-INI) TO FA-PROVIDER
079100        MOVE MT-TITLE    (WKS-GRP-IX-INI) TO FA-TITLE
079200        MOVE MT-NUMBER   (WKS-GRP-IX-INI) TO FA-NUMBER
079300        MOVE WKS-ANUAL-2-ANIO TO FA-YEAR
079400        MOVE WKS-ANUAL-2-SUMA TO FA-ANNUAL-FORECAST-SPEND
079500        WRITE REG-CPFCSA
079600     END-IF.
079700 530-ESCRIBE-FORECAST-ANUAL-E. EXIT.
079800
079900*--> AVANZA WKS-PROY-ANIO/WKS-PROY-MES UN MES (SIN FUNCTION MOD)
080000 540-AVANZA-MES SECTION.
080100     IF WKS-PROY-MES = 12
080200        MOVE 1 TO WKS-PROY-MES
080300        ADD 1 TO WKS-PROY-ANIO
080400     ELSE
080500        ADD 1 TO WKS-PROY-MES
080600     END-IF.
080700 540-AVANZA-MES-E. EXIT.
080800
080900******************************************************************
081000*                      ESTADISTICAS DE CORRIDA                   *
081100******************************************************************
081200 900-ESTADISTICAS SECTION.
081300     DISPLAY "******************************************"
081400             UPON CONSOLE
081500     MOVE WKS-REG-LEIDOS       TO WKS-MASCARA
081600     DISPLAY "RENGLONES MENSUALES LEIDOS  : " WKS-MASCARA
081700             UPON CONSOLE
081800     MOVE WKS-PV-TOTAL         TO WKS-MASCARA
081900     DISPLAY "PROVEEDORES DISTINTOS       : " WKS-MASCARA
082000             UPON CONSOLE
082100     MOVE WKS-TL-TOTAL         TO WKS-MASCARA
082200     DISPLAY "TITULOS DE CONTRATO DISTINTOS: " WKS-MASCARA
082300             UPON CONSOLE
082400     MOVE WKS-KPI-TOTALSPEND   TO WKS-MASCARA-4D
082500     DISPLAY "GASTO TOTAL (TOTALSPEND)    : " WKS-MASCARA-4D
082600             UPON CONSOLE
082700     MOVE WKS-KPI-AVGSTABILITY TO WKS-MASCARA-4D
082800     DISPLAY "ESTABILIDAD PROMEDIO        : " WKS-MASCARA-4D
082900             UPON CONSOLE
083000     MOVE WKS-KPI-ANOMALYRATE  TO WKS-MASCARA-4D
083100     DISPLAY "TASA DE ANOMALIAS           : " WKS-MASCARA-4D
083200             UPON CONSOLE
083300     MOVE WKS-ESC-BASELINE     TO WKS-MASCARA-M
083400     DISPLAY "GASTO BASE (BASELINE)       : " WKS-MASCARA-M
083500             UPON CONSOLE
083600     MOVE WKS-ESC-CONSOLIDADO  TO WKS-MASCARA-M
083700     DISPLAY "GASTO CONSOLIDADO           : " WKS-MASCARA-M
083800             UPON CONSOLE
083900     MOVE WKS-FC-GRP-EMITIDOS     TO WKS-MASCARA
084000     DISPLAY "GRUPOS PROYECTADOS          : " WKS-MASCARA
084100             UPON CONSOLE
084200     MOVE WKS-FC-GRP-CORTOS       TO WKS-MASCARA
084300     DISPLAY "GRUPOS OMITIDOS <3 MESES    : " WKS-MASCARA
084400             UPON CONSOLE
084500     MOVE WKS-FC-GRP-SIN-CONTRATO TO WKS-MASCARA
084600     DISPLAY "GRUPOS OMITIDOS SIN CONTRATO: " WKS-MASCARA
084700             UPON CONSOLE
084800     DISPLAY "******************************************"
084900             UPON CONSOLE.
085000 900-ESTADISTICAS-E. EXIT.
085100
085200 950-CIERRA-ARCHIVOS SECTION.
085300     CLOSE CPMTSM CPKPIR CPSCEN CPFCST CPFCSA.
085400 950-CIERRA-ARCHIVOS-E. EXIT.
