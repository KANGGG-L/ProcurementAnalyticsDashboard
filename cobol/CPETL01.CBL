000100******************************************************************
000200* FECHA       : 04/03/1989                                       *
000300* PROGRAMADOR : R. QUIJIVIX (RQ)                                 *
000400* APLICACION  : COMPRAS (PROCUREMENT ANALYTICS)                  *
000500* PROGRAMA    : CPETL01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIMPIA LA FACTURA CRUDA DE COMPRAS DE LA         *
000800*             : MUNICIPALIDAD CONTRA EL MAESTRO DE CONTRATOS.    *
000900*             : NORMALIZA PROVEEDOR, MONTO, FECHA, TITULO Y      *
001000*             : NUMERO DE CONTRATO, Y DEJA CONSTANCIA DE CUALES  *
001100*             : CAMPOS SE CORRIGIERON O NO SE PUDIERON CORREGIR. *
001200* ARCHIVOS    : CPRAWI=E, CPCTRM=E, CPCLNI=S                     *
001300* ACCION (ES) : L=LIMPIA                                         *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 04/03/1989                                       *
001600* BPM/RATIONAL: CP-0001                                          *
001700* NOMBRE      : LIMPIEZA DE FACTURAS DE COMPRAS                  *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     CPETL01.
002100 AUTHOR.         R. QUIJIVIX.
002200 INSTALLATION.   DEPTO DE SISTEMAS - AREA BATCH.
002300 DATE-WRITTEN.   04/03/1989.
002400 DATE-COMPILED.
002500 SECURITY.       CONFIDENCIAL - USO INTERNO.
002600******************************************************************
002700*                   B I T A C O R A   D E   C A M B I O S        *
002800******************************************************************
002900* 04/03/1989 RQ  CP-0001 VERSION ORIGINAL, LIMPIEZA DE PROVEEDOR,  CP-0001
003000*                MONTO, FECHA, TITULO Y NUMERO DE CONTRATO.        CP-0001
003100* 19/07/1990 RQ  CP-0014 SE AGREGA VALIDACION DE MONTOS EN         CP-0014
003200*                FORMATO "1.2M" (ABREVIATURA DE MILLONES).         CP-0014
003300* 02/05/1992 MCH CP-0033 CORRIGE NORMALIZACION DE SUFIJO "(AU)"    CP-0033
003400*                CUANDO EL PROVEEDOR TRAE EXTENSION DE PAIS.       CP-0033
003500* 14/11/1993 MCH CP-0041 AGREGA EQUIVALENCIA MGMT = MANAGEMENT     CP-0041
003600*                E INTL = INTERNATIONAL EN NOMBRE DE PROVEEDOR.    CP-0041
003700* 08/02/1995 RQ  CP-0052 SOPORTE DE FECHA CON MES EN LETRAS        CP-0052
003800*                (DD-MON-YYYY Y DD-MONTH-YYYY).                    CP-0052
003900* 21/09/1998 MCH CP-0070 PROYECTO Y2K: SE AMPLIAN LOS CAMPOS DE    CP-0070
004000*                ANIO A 4 DIGITOS EN TODA LA CADENA DE LIMPIEZA;   CP-0070
004100*                LA REGLA YY-MM-DD QUEDA COMO FORMATO DE RESPALDO  CP-0070
004200*                UNICAMENTE.                                       CP-0070
004300* 11/01/1999 MCH CP-0071 PRUEBAS DE REGRESION Y2K SOBRE FECHAS     CP-0071
004400*                DE VENCIMIENTO DE CONTRATO, SIN HALLAZGOS.        CP-0071
004500* 30/06/2001 JLR CP-0088 SE AGREGA CONTEO DE REGISTROS CON         CP-0088
004600*                CAMPOS FALLADOS/MODIFICADOS EN ESTADISTICAS.      CP-0088
004700* 17/03/2004 JLR CP-0095 CORRIGE BUSQUEDA DE NUMERO DE CONTRATO    CP-0095
004800*                QUE SIEMPRE CAIA EN ESTADO F (LLAVE VACIA).       CP-0095
004900* 09/08/2009 EDR CP-0121 SE AJUSTA NORMALIZACION DE "PTY LTD" /    CP-0121
005000*                "P/L" PARA QUE SEAN EQUIVALENTES.                 CP-0121
005100* 22/02/2013 EDR CP-0140 AGREGA DETECCION DE NOMBRES "CORRIDOS"    CP-0140
005200*                (MINUSCULA SEGUIDA DE MAYUSCULA SIN ESPACIO).     CP-0140
005300* 05/10/2018 EDR CP-0162 ESTANDARIZA MONEDA A DOLAR AUSTRALIANO,   CP-0162
005400*                2 DECIMALES, EN TODA LA CADENA DE COMPRAS.        CP-0162
005500* 13/06/2023 EDR CP-0188 LIMPIEZA GENERAL DE COMENTARIOS Y         CP-0188
005600*                REVISION DE LA BITACORA PARA AUDITORIA INTERNA.   CP-0188
005700* 26/02/2024 MCH CP-0201 EL UPSI-0 DE DETALLE QUEDA AMARRADO A UN  CP-0201
005800*                DISPLAY POR FACTURA; CONTADORES DE UN SOLO        CP-0201
005900*                RENGLON SE BAJAN A NIVEL 77 (HALLAZGO DE          CP-0201
006000*                AUDITORIA).                                       CP-0201
006100* 09/08/2026 MCH CP-0202 100-MAIN Y 120-LEE-CPRAWI PASAN A USAR    CP-0202
006200*                PERFORM ... THRU Y GO TO DE RANGO, SEGUN EL       CP-0202
006300*                ESTANDAR DE PARRAFOS NUMERADOS DEL DEPTO          CP-0202
006400*                (HALLAZGO DE AUDITORIA).                          CP-0202
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-370.
006900 OBJECT-COMPUTER.   IBM-370.
007000 SPECIAL-NAMES.
007100     C01            IS TOP-OF-FORM
007200     CLASS NUMERICO-VALIDO  IS "0123456789"
007300     CLASS ALFA-MINUSCULA   IS "abcdefghijklmnopqrstuvwxyz"
007400     UPSI-0         IS WKS-LOG-DETALLE
007500                    ON  STATUS IS WKS-LOG-SI
007600                    OFF STATUS IS WKS-LOG-NO.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT CPRAWI  ASSIGN    TO CPRAWI
008000            ORGANIZATION      IS LINE SEQUENTIAL
008100            FILE STATUS       IS FS-CPRAWI.
008200
008300     SELECT CPCTRM  ASSIGN    TO CPCTRM
008400            ORGANIZATION      IS LINE SEQUENTIAL
008500            FILE STATUS       IS FS-CPCTRM.
008600
008700     SELECT CPCLNI  ASSIGN    TO CPCLNI
008800            ORGANIZATION      IS LINE SEQUENTIAL
008900            FILE STATUS       IS FS-CPCLNI.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  CPRAWI.
009400     COPY CPRAWI.
009500 FD  CPCTRM.
009600     COPY CPCTRM.
009700 FD  CPCLNI.
009800     COPY CPCLNI.
009900
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*              RECURSOS DE FILE STATUS Y SWITCHES                *
010300******************************************************************
010400 01  WKS-FS-STATUS.
010500     05  FS-CPRAWI            PIC 9(02) VALUE ZEROES.
010600     05  FS-CPCTRM            PIC 9(02) VALUE ZEROES.
010700     05  FS-CPCLNI            PIC 9(02) VALUE ZEROES.
010800 01  WKS-SWITCHES.
010900     05  WKS-FIN-CPRAWI       PIC 9(01) VALUE ZEROES.
011000         88  FIN-CPRAWI                 VALUE 1.
011100     05  WKS-FIN-CPCTRM       PIC 9(01) VALUE ZEROES.
011200         88  FIN-CPCTRM                 VALUE 1.
011300
011400******************************************************************
011500*              TABLA EN MEMORIA DEL MAESTRO DE CONTRATOS          *
011600******************************************************************
011700 COPY CPCTTB.
011800
011900******************************************************************
012000*              CONTADORES DE CONTROL (ESTADISTICAS)               *
012100******************************************************************
012200 01  WKS-CONTADORES.
012300     05  WKS-REG-LEIDOS        PIC 9(07) COMP VALUE ZERO.
012400     05  WKS-REG-ESCRITOS      PIC 9(07) COMP VALUE ZERO.
012500     05  WKS-REG-CON-FALLA     PIC 9(07) COMP VALUE ZERO.
012600     05  WKS-REG-CON-MODIF     PIC 9(07) COMP VALUE ZERO.
012700     05  WKS-MASCARA           PIC Z,ZZZ,ZZ9.
012800
012900* CP-0201 WKS-TIENE-FALLA/WKS-TIENE-MODIF SE SACAN DEL GRUPO DE
013000* CONTADORES; SON BANDERAS SUELTAS DE UN SOLO RENGLON, NO
013100* ACUMULADOS DEL CIERRE, Y QUEDAN MEJOR COMO 77 INDEPENDIENTES.
013200 77  WKS-TIENE-FALLA           PIC 9(01) VALUE ZERO.
013300 77  WKS-TIENE-MODIF           PIC 9(01) VALUE ZERO.
013400
013500******************************************************************
013600*           RECURSOS PARA NORMALIZACION DE NOMBRE DE PROVEEDOR   *
013700******************************************************************
013800 01  WKS-NORM-WORK.
013900     05  WKS-NORM-IN           PIC X(50).
014000     05  WKS-NORM-OUT          PIC X(50).
014100     05  WKS-NORM-BUF1         PIC X(64).
014200     05  WKS-NORM-BUF2         PIC X(64).
014300     05  WKS-NORM-BUF3         PIC X(64).
014400     05  WKS-NORM-LEN          PIC 9(02) COMP.
014500     05  WKS-BP                PIC 9(02) COMP.
014600     05  WKS-I2                PIC 9(02) COMP.
014700     05  WKS-CH                PIC X(01).
014800     05  WKS-CH2               PIC X(01).
014900     05  WKS-TOK-BUSCA         PIC X(12).
015000     05  WKS-TOK-CAMBIA        PIC X(16).
015100     05  WKS-TOK-ENC-POS       PIC 9(02) COMP.
015200 01  WKS-CAND-NORM             PIC X(50).
015300 01  WKS-CAND-LEN              PIC 9(02) COMP.
015400 01  WKS-PROV-IX               PIC 9(03) COMP.
015500 01  WKS-PROV-COUNT            PIC 9(03) COMP.
015600 01  WKS-PROV-FIRST-NAME       PIC X(50).
015700 01  WKS-FW-LEN                PIC 9(02) COMP.
015800 01  WKS-J2                    PIC 9(02) COMP.
015900
016000******************************************************************
016100*              RECURSOS PARA LIMPIEZA DE MONTO                   *
016200******************************************************************
016300 01  WKS-MONTO-TRABAJO.
016400     05  WKS-AMT-UC            PIC X(20).
016500     05  WKS-AMT-LEN           PIC 9(02) COMP.
016600     05  WKS-DIGITS            PIC X(20).
016700     05  WKS-DIGITS2           PIC X(20).
016800     05  WKS-DOTS              PIC 9(02) COMP.
016900     05  WKS-STRIPPED          PIC 9(02) COMP.
017000     05  WKS-HAS-M             PIC 9(02) COMP.
017100     05  WKS-CONV-OK           PIC 9(01) COMP.
017200     05  WKS-AMT-NUM           PIC S9(11)V99.
017300     05  WKS-INT-TXT           PIC X(17).
017400     05  WKS-FRAC-TXT          PIC X(02).
017500     05  WKS-INT-NUM           PIC S9(11).
017600     05  WKS-FRAC-NUM          PIC 9(02).
017700     05  WKS-LAST-DOT-POS      PIC 9(02) COMP.
017800
017900******************************************************************
018000*              TABLA DE MESES (NOMBRE CORTO/LARGO, DIAS)         *
018100******************************************************************
018200 01  WKS-TABLA-MESES.
018300     05  FILLER PIC X(16) VALUE "JANJANUARY  0131".
018400     05  FILLER PIC X(16) VALUE "FEBFEBRUARY 0228".
018500     05  FILLER PIC X(16) VALUE "MARMARCH    0331".
018600     05  FILLER PIC X(16) VALUE "APRAPRIL    0430".
018700     05  FILLER PIC X(16) VALUE "MAYMAY      0531".
018800     05  FILLER PIC X(16) VALUE "JUNJUNE     0630".
018900     05  FILLER PIC X(16) VALUE "JULJULY     0731".
019000     05  FILLER PIC X(16) VALUE "AUGAUGUST   0831".
019100     05  FILLER PIC X(16) VALUE "SEPSEPTEMBER0930".
019200     05  FILLER PIC X(16) VALUE "OCTOCTOBER  1031".
019300     05  FILLER PIC X(16) VALUE "NOVNOVEMBER 1130".
019400     05  FILLER PIC X(16) VALUE "DECDECEMBER 1231".
019500 01  WKS-MESES-TABLA REDEFINES WKS-TABLA-MESES.
019600     05  WKS-MES-ENTRADA OCCURS 12 TIMES INDEXED BY WKS-MES-IX.
019700         10  TM-SHORT          PIC X(03).
019800         10  TM-FULL           PIC X(09).
019900         10  TM-NUM            PIC 9(02).
020000         10  TM-DAYS           PIC 9(02).
020100
020200******************************************************************
020300*              TABLA DE DIAS POR MES (PARA VALIDAR FECHA)        *
020400******************************************************************
020500 01  WKS-TABLA-DIAS-MES.
020600     02  FILLER PIC X(24) VALUE "312831303130313130313031".
020700 01  WKS-DIAS-MES REDEFINES WKS-TABLA-DIAS-MES.
020800     02  WKS-DIAS-EN-MES PIC 99 OCCURS 12 TIMES.
020900
021000******************************************************************
021100*              RECURSOS PARA LIMPIEZA DE FECHA                   *
021200******************************************************************
021300 01  WKS-FECHA-TRABAJO.
021400     05  WKS-DATE-WORK         PIC X(20).
021500     05  WKS-DATE-LEN          PIC 9(02) COMP.
021600     05  WKS-TOK1              PIC X(09).
021700     05  WKS-TOK2              PIC X(09).
021800     05  WKS-TOK3              PIC X(09).
021900     05  WKS-T1-LEN            PIC 9(02) COMP.
022000     05  WKS-T2-LEN            PIC 9(02) COMP.
022100     05  WKS-T3-LEN            PIC 9(02) COMP.
022200     05  WKS-FECHA-OK          PIC 9(01) COMP.
022300     05  WKS-ANIO              PIC 9(04) COMP.
022400     05  WKS-MES               PIC 9(02) COMP.
022500     05  WKS-DIA               PIC 9(02) COMP.
022600     05  WKS-DIAS-MAX          PIC 9(02) COMP.
022700     05  WKS-AA                PIC 9(02) COMP.
022800     05  WKS-AUX-DIV           PIC 9(06) COMP.
022900     05  WKS-RESIDUO-4         PIC 9(02) COMP.
023000     05  WKS-RESIDUO-100       PIC 9(02) COMP.
023100     05  WKS-RESIDUO-400       PIC 9(03) COMP.
023200 01  WKS-FECHA-SALIDA.
023300     05  WKS-SAL-ANIO          PIC 9(04).
023400     05  FILLER                PIC X     VALUE "-".
023500     05  WKS-SAL-MES           PIC 99.
023600     05  FILLER                PIC X     VALUE "-".
023700     05  WKS-SAL-DIA           PIC 99.
023800 01  WKS-FECHA-SALIDA-R REDEFINES WKS-FECHA-SALIDA PIC X(10).
023900
024000******************************************************************
024100*           RECURSOS PARA LIMPIEZA DE TITULO Y NUMERO            *
024200******************************************************************
024300 01  WKS-TITNUM-WORK.
024400     05  WKS-PROV-CONTRACT-CNT PIC 9(03) COMP.
024500     05  WKS-MATCH-IX           PIC 9(03) COMP.
024600     05  WKS-FIRST-IX            PIC 9(03) COMP.
024700
024800 01  WKS-LISTAS-WORK.
024900     05  WKS-CAMPO-NOMBRE        PIC X(13).
025000     05  WKS-CAMPO-LEN           PIC 9(02) COMP.
025100     05  WKS-LISTA-LEN           PIC 9(02) COMP.
025200
025300 PROCEDURE DIVISION.
025400******************************************************************
025500* CP-0202 100-MAIN PASA A DESPACHAR CADA RUTINA CON PERFORM ... THRU
025600* SU PROPIO PARRAFO DE SALIDA, COMO MANDA EL ESTANDAR DEL DEPTO.
025700 100-MAIN SECTION.
025800     PERFORM 110-ABRE-ARCHIVOS THRU 110-ABRE-ARCHIVOS-E
025900     PERFORM 200-CARGA-CONTRATOS THRU 200-CARGA-CONTRATOS-E
026000     PERFORM 120-LEE-CPRAWI THRU 120-LEE-CPRAWI-E
026100     PERFORM 300-LIMPIA-FACTURA THRU 300-LIMPIA-FACTURA-E
026200         UNTIL FIN-CPRAWI
026300     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
026400     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
026500     STOP RUN.
026600 100-MAIN-E. EXIT.
026700
026800 110-ABRE-ARCHIVOS SECTION.
026900     OPEN INPUT  CPRAWI CPCTRM
027000          OUTPUT CPCLNI
027100     IF FS-CPRAWI NOT = 0 OR FS-CPCTRM NOT = 0 OR FS-CPCLNI NOT = 0
027200        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE CPETL01 <<<"
027300                UPON CONSOLE
027400        DISPLAY "    FS-CPRAWI: " FS-CPRAWI "  FS-CPCTRM: "
027500                FS-CPCTRM "  FS-CPCLNI: " FS-CPCLNI UPON CONSOLE
027600        MOVE 91 TO RETURN-CODE
027700        STOP RUN
027800     END-IF.
027900 110-ABRE-ARCHIVOS-E. EXIT.
028000
028100* CP-0202 SI LA LECTURA NO VIENE LIMPIA (NI FIN DE ARCHIVO NI FS=00)
028200* SE CAE AL TRAMO DE ERROR; DE LO CONTRARIO SE BRINCA CON GO TO.
028300 120-LEE-CPRAWI SECTION.
028400     READ CPRAWI
028500         AT END SET FIN-CPRAWI TO TRUE
028600     END-READ
028700     IF FS-CPRAWI = 0 OR FS-CPRAWI = 10
028800        GO TO 120-LEE-CPRAWI-E
028900     END-IF
029000     DISPLAY ">>> ERROR DE LECTURA EN CPRAWI, FS= " FS-CPRAWI
029100             UPON CONSOLE
029200     MOVE 92 TO RETURN-CODE
029300     STOP RUN.
029400 120-LEE-CPRAWI-E. EXIT.
029500
029600******************************************************************
029700*          CARGA DEL MAESTRO DE CONTRATOS EN MEMORIA             *
029800******************************************************************
029900 200-CARGA-CONTRATOS SECTION.
030000     MOVE 0 TO WKS-CM-TOTAL
030100     READ CPCTRM
030200         AT END SET FIN-CPCTRM TO TRUE
030300     END-READ
030400     PERFORM 205-CARGA-CONTRATOS-CUERPO UNTIL FIN-CPCTRM.
030500 200-CARGA-CONTRATOS-E. EXIT.
030600
030700 205-CARGA-CONTRATOS-CUERPO SECTION.
030800     ADD 1 TO WKS-CM-TOTAL
030900     SET WKS-CM-IX TO WKS-CM-TOTAL
031000     MOVE CM-PROVIDER     TO TB-PROVIDER    (WKS-CM-IX)
031100     MOVE CM-TITLE        TO TB-TITLE       (WKS-CM-IX)
031200     MOVE CM-NUMBER       TO TB-NUMBER      (WKS-CM-IX)
031300     MOVE CM-LOWER-FLAG   TO TB-LOWER-FLAG  (WKS-CM-IX)
031400     MOVE CM-LOWER-BOUND  TO TB-LOWER-BOUND (WKS-CM-IX)
031500     MOVE CM-UPPER-FLAG   TO TB-UPPER-FLAG  (WKS-CM-IX)
031600     MOVE CM-UPPER-BOUND  TO TB-UPPER-BOUND (WKS-CM-IX)
031700     MOVE CM-EXPIRY-DATE  TO TB-EXPIRY-DATE (WKS-CM-IX)
031800     MOVE CM-PROVIDER     TO WKS-NORM-IN
031900     PERFORM 315-NORMALIZA-NOMBRE
032000     MOVE WKS-NORM-OUT    TO TB-NORM-PROVIDER (WKS-CM-IX)
032100     READ CPCTRM
032200         AT END SET FIN-CPCTRM TO TRUE
032300     END-READ.
032400 205-CARGA-CONTRATOS-CUERPO-E. EXIT.
032500
032600******************************************************************
032700*          LIMPIEZA DE UNA FACTURA (LOS CINCO CAMPOS)            *
032800******************************************************************
032900 300-LIMPIA-FACTURA SECTION.
033000     ADD 1 TO WKS-REG-LEIDOS
033100     IF WKS-LOG-SI
033200        DISPLAY "DETALLE: FACTURA " RW-INVOICE-ID
033300                " PROVEEDOR (CRUDO) " RW-PROVIDER-RAW
033400                UPON CONSOLE
033500     END-IF
033600     INITIALIZE REG-CPCLNI
033700     MOVE RW-INVOICE-ID TO CL-INVOICE-ID
033800     PERFORM 310-LIMPIA-PROVEEDOR
033900     PERFORM 320-LIMPIA-MONTO
034000     PERFORM 330-LIMPIA-FECHA
034100     PERFORM 340-LIMPIA-TITULO
034200     PERFORM 350-LIMPIA-NUMERO
034300     PERFORM 360-ARMA-LISTAS
034400     WRITE REG-CPCLNI
034500     ADD 1 TO WKS-REG-ESCRITOS
034600     IF WKS-TIENE-FALLA = 1
034700        ADD 1 TO WKS-REG-CON-FALLA
034800     END-IF
034900     IF WKS-TIENE-MODIF = 1
035000        ADD 1 TO WKS-REG-CON-MODIF
035100     END-IF
035200     PERFORM 120-LEE-CPRAWI.
035300 300-LIMPIA-FACTURA-E. EXIT.
035400
035500******************************************************************
035600*                 R1 - LIMPIEZA DE PROVEEDOR                     *
035700******************************************************************
035800 310-LIMPIA-PROVEEDOR SECTION.
035900     IF RW-PROVIDER-RAW = SPACES
036000        MOVE "F"              TO CL-PROVIDER-STATUS
036100        MOVE RW-PROVIDER-RAW  TO CL-PROVIDER-CLEAN
036200     ELSE
036300        MOVE RW-PROVIDER-RAW TO WKS-NORM-IN
036400        PERFORM 315-NORMALIZA-NOMBRE
036500        MOVE WKS-NORM-OUT    TO WKS-CAND-NORM
036600        PERFORM 316-BUSCA-PROVEEDOR-EXACTO
036700        IF WKS-PROV-IX > 0
036800           MOVE TB-PROVIDER (WKS-PROV-IX) TO CL-PROVIDER-CLEAN
036900           IF RW-PROVIDER-RAW = TB-PROVIDER (WKS-PROV-IX)
037000              MOVE "U" TO CL-PROVIDER-STATUS
037100           ELSE
037200              MOVE "M" TO CL-PROVIDER-STATUS
037300           END-IF
037400        ELSE
037500           PERFORM 317-BUSCA-PROVEEDOR-PREFIJO
037600           IF WKS-PROV-IX > 0
037700              MOVE TB-PROVIDER (WKS-PROV-IX) TO CL-PROVIDER-CLEAN
037800              MOVE "M" TO CL-PROVIDER-STATUS
037900           ELSE
038000              MOVE "F"             TO CL-PROVIDER-STATUS
038100              MOVE RW-PROVIDER-RAW TO CL-PROVIDER-CLEAN
038200           END-IF
038300        END-IF
038400     END-IF.
038500 310-LIMPIA-PROVEEDOR-E. EXIT.
038600
038700 315-NORMALIZA-NOMBRE SECTION.
038800*--> PASO 1: INSERTA ESPACIO ENTRE MINUSCULA Y MAYUSCULA (NOMBRES
038900*            "CORRIDOS" SIN ESPACIO, CP-0140)
039000     MOVE SPACES TO WKS-NORM-BUF1
039100     MOVE 0      TO WKS-BP
039200     PERFORM 3150-SEPARA-CARACTER VARYING WKS-I2 FROM 1 BY 1
039300             UNTIL WKS-I2 > 50
039400*--> PASO 2: PASA TODO A MAYUSCULAS
039500     INSPECT WKS-NORM-BUF1 CONVERTING
039600             "abcdefghijklmnopqrstuvwxyz"
039700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
039800*--> PASO 3: QUITA SUFIJO DE PAIS "(AU)" / "(AUS)" AL FINAL
039900     PERFORM 3151-QUITA-SUFIJO-PAIS
040000*--> PASO 4: EQUIVALENCIAS DE FORMA JURIDICA Y ABREVIATURAS
040100     MOVE " P/L"      TO WKS-TOK-BUSCA
040200     MOVE " PTY LTD"  TO WKS-TOK-CAMBIA
040300     PERFORM 3152-SUSTITUYE-TOKEN
040400     MOVE "PTY. LTD." TO WKS-TOK-BUSCA
040500     MOVE "PTY LTD"   TO WKS-TOK-CAMBIA
040600     PERFORM 3152-SUSTITUYE-TOKEN
040700     MOVE " LTD."     TO WKS-TOK-BUSCA
040800     MOVE " LTD"      TO WKS-TOK-CAMBIA
040900     PERFORM 3152-SUSTITUYE-TOKEN
041000     MOVE " LIMITED"  TO WKS-TOK-BUSCA
041100     MOVE " LTD"      TO WKS-TOK-CAMBIA
041200     PERFORM 3152-SUSTITUYE-TOKEN
041300     MOVE " MGMT"     TO WKS-TOK-BUSCA
041400     MOVE " MANAGEMENT" TO WKS-TOK-CAMBIA
041500     PERFORM 3152-SUSTITUYE-TOKEN
041600     MOVE " INTL"     TO WKS-TOK-BUSCA
041700     MOVE " INTERNATIONAL" TO WKS-TOK-CAMBIA
041800     PERFORM 3152-SUSTITUYE-TOKEN
041900*--> PASO 5: QUITA PUNTOS, COMAS Y DIAGONALES
042000     PERFORM 3153-QUITA-PUNTUACION
042100*--> PASO 6: COLAPSA ESPACIOS MULTIPLES A UNO SOLO
042200     PERFORM 3154-COMPACTA-ESPACIOS
042300     MOVE WKS-NORM-BUF3 (1:50) TO WKS-NORM-OUT.
042400 315-NORMALIZA-NOMBRE-E. EXIT.
042500
042600 3150-SEPARA-CARACTER SECTION.
042700     MOVE WKS-NORM-IN (WKS-I2:1) TO WKS-CH
042800     ADD 1 TO WKS-BP
042900     IF WKS-BP <= 64
043000        MOVE WKS-CH TO WKS-NORM-BUF1 (WKS-BP:1)
043100     END-IF
043200     IF WKS-I2 < 50
043300        MOVE WKS-NORM-IN (WKS-I2 + 1:1) TO WKS-CH2
043400        IF WKS-CH IS ALFA-MINUSCULA
043500           AND WKS-CH2 IS ALPHABETIC-UPPER
043600           ADD 1 TO WKS-BP
043700           IF WKS-BP <= 64
043800              MOVE SPACE TO WKS-NORM-BUF1 (WKS-BP:1)
043900           END-IF
044000        END-IF
044100     END-IF.
044200 3150-SEPARA-CARACTER-E. EXIT.
044300
044400 3151-QUITA-SUFIJO-PAIS SECTION.
044500     PERFORM 31511-BUSCA-FIN-BUF1 VARYING WKS-NORM-LEN FROM 64
044600             BY -1
044700             UNTIL WKS-NORM-LEN = 0
044800                OR WKS-NORM-BUF1 (WKS-NORM-LEN:1) NOT = SPACE
044900     IF WKS-NORM-LEN >= 5
045000        AND WKS-NORM-BUF1 (WKS-NORM-LEN - 4:5) = "(AUS)"
045100        MOVE SPACES TO WKS-NORM-BUF1 (WKS-NORM-LEN - 4:5)
045200     ELSE
045300        IF WKS-NORM-LEN >= 4
045400           AND WKS-NORM-BUF1 (WKS-NORM-LEN - 3:4) = "(AU)"
045500           MOVE SPACES TO WKS-NORM-BUF1 (WKS-NORM-LEN - 3:4)
045600        END-IF
045700     END-IF.
045800 3151-QUITA-SUFIJO-PAIS-E. EXIT.
045900
046000 31511-BUSCA-FIN-BUF1 SECTION.
046100     CONTINUE.
046200 31511-BUSCA-FIN-BUF1-E. EXIT.
046300
046400 3152-SUSTITUYE-TOKEN SECTION.
046500*--> BUSCA WKS-TOK-BUSCA DENTRO DE WKS-NORM-BUF1 Y LO CAMBIA POR
046600*    WKS-TOK-CAMBIA (UNA SOLA OCURRENCIA POR LLAMADA)
046700     MOVE 0 TO WKS-TOK-ENC-POS
046800     PERFORM 31521-BUSCA-TOKEN VARYING WKS-I2 FROM 1 BY 1
046900             UNTIL WKS-I2 > 64 - LENGTH OF WKS-TOK-BUSCA + 1
047000                OR WKS-TOK-ENC-POS > 0
047100     IF WKS-TOK-ENC-POS > 0
047200        MOVE SPACES TO WKS-NORM-BUF2
047300        STRING WKS-NORM-BUF1 (1:WKS-TOK-ENC-POS - 1)
047400                  DELIMITED BY SIZE
047500               WKS-TOK-CAMBIA
047600                  DELIMITED BY SIZE
047700               WKS-NORM-BUF1 (WKS-TOK-ENC-POS +
047800                  LENGTH OF WKS-TOK-BUSCA:)
047900                  DELIMITED BY SIZE
048000             INTO WKS-NORM-BUF2
048100        END-STRING
048200        MOVE WKS-NORM-BUF2 TO WKS-NORM-BUF1
048300     END-IF.
048400 3152-SUSTITUYE-TOKEN-E. EXIT.
048500
048600 31521-BUSCA-TOKEN SECTION.
048700     IF WKS-NORM-BUF1 (WKS-I2:LENGTH OF WKS-TOK-BUSCA)
048800        = WKS-TOK-BUSCA
048900        MOVE WKS-I2 TO WKS-TOK-ENC-POS
049000     END-IF.
049100 31521-BUSCA-TOKEN-E. EXIT.
049200
049300 3153-QUITA-PUNTUACION SECTION.
049400     MOVE SPACES TO WKS-NORM-BUF2
049500     MOVE 0      TO WKS-BP
049600     PERFORM 31531-FILTRA-CARACTER VARYING WKS-I2 FROM 1 BY 1
049700             UNTIL WKS-I2 > 64.
049800 3153-QUITA-PUNTUACION-E. EXIT.
049900
050000 31531-FILTRA-CARACTER SECTION.
050100     MOVE WKS-NORM-BUF1 (WKS-I2:1) TO WKS-CH
050200     IF WKS-CH NOT = "." AND WKS-CH NOT = "," AND
050300        WKS-CH NOT = "/"
050400        ADD 1 TO WKS-BP
050500        IF WKS-BP <= 64
050600           MOVE WKS-CH TO WKS-NORM-BUF2 (WKS-BP:1)
050700        END-IF
050800     END-IF.
050900 31531-FILTRA-CARACTER-E. EXIT.
051000
051100 3154-COMPACTA-ESPACIOS SECTION.
051200     MOVE SPACES TO WKS-NORM-BUF3
051300     MOVE 0      TO WKS-BP
051400     PERFORM 31541-COMPACTA-CARACTER VARYING WKS-I2 FROM 1 BY 1
051500             UNTIL WKS-I2 > 64.
051600 3154-COMPACTA-ESPACIOS-E. EXIT.
051700
051800 31541-COMPACTA-CARACTER SECTION.
051900     MOVE WKS-NORM-BUF2 (WKS-I2:1) TO WKS-CH
052000     IF WKS-CH = SPACE
052100        IF WKS-BP = 0 OR WKS-NORM-BUF3 (WKS-BP:1) NOT = SPACE
052200           ADD 1 TO WKS-BP
052300           IF WKS-BP <= 64
052400              MOVE WKS-CH TO WKS-NORM-BUF3 (WKS-BP:1)
052500           END-IF
052600        END-IF
052700     ELSE
052800        ADD 1 TO WKS-BP
052900        IF WKS-BP <= 64
053000           MOVE WKS-CH TO WKS-NORM-BUF3 (WKS-BP:1)
053100        END-IF
053200     END-IF.
053300 31541-COMPACTA-CARACTER-E. EXIT.
053400
053500 316-BUSCA-PROVEEDOR-EXACTO SECTION.
053600     MOVE 0 TO WKS-PROV-IX
053700     PERFORM 3161-COMPARA-EXACTO VARYING WKS-CM-IX FROM 1 BY 1
053800             UNTIL WKS-CM-IX > WKS-CM-TOTAL OR WKS-PROV-IX > 0.
053900 316-BUSCA-PROVEEDOR-EXACTO-E. EXIT.
054000
054100 3161-COMPARA-EXACTO SECTION.
054200     IF TB-NORM-PROVIDER (WKS-CM-IX) = WKS-CAND-NORM
054300        SET WKS-PROV-IX TO WKS-CM-IX
054400     END-IF.
054500 3161-COMPARA-EXACTO-E. EXIT.
054600
054700 317-BUSCA-PROVEEDOR-PREFIJO SECTION.
054800     MOVE 0 TO WKS-PROV-IX
054900     MOVE 0 TO WKS-PROV-COUNT
055000     MOVE SPACES TO WKS-PROV-FIRST-NAME
055100     PERFORM 3171-BUSCA-FIN-CAND VARYING WKS-CAND-LEN FROM 50
055200             BY -1
055300             UNTIL WKS-CAND-LEN = 0
055400                OR WKS-CAND-NORM (WKS-CAND-LEN:1) NOT = SPACE
055500     IF WKS-CAND-LEN >= 5
055600        PERFORM 3172-COMPARA-PREFIJO VARYING WKS-CM-IX FROM 1
055700                BY 1 UNTIL WKS-CM-IX > WKS-CM-TOTAL
055800     END-IF
055900     IF WKS-PROV-COUNT NOT = 1
056000        MOVE 0 TO WKS-PROV-IX
056100     END-IF.
056200 317-BUSCA-PROVEEDOR-PREFIJO-E. EXIT.
056300
056400 3171-BUSCA-FIN-CAND SECTION.
056500     CONTINUE.
056600 3171-BUSCA-FIN-CAND-E. EXIT.
056700
056800 3172-COMPARA-PREFIJO SECTION.
056900     MOVE 0 TO WKS-FW-LEN
057000     PERFORM 3173-BUSCA-FIN-PRIMERA-PALABRA
057100             VARYING WKS-J2 FROM 1 BY 1
057200             UNTIL WKS-J2 > 50 OR WKS-FW-LEN > 0
057300     IF WKS-FW-LEN = 0
057400        PERFORM 3174-BUSCA-FIN-PROVEEDOR
057500                VARYING WKS-FW-LEN FROM 50 BY -1
057600                UNTIL WKS-FW-LEN = 0 OR
057700                TB-NORM-PROVIDER (WKS-CM-IX)
057800                    (WKS-FW-LEN:1) NOT = SPACE
057900     ELSE
058000        SUBTRACT 1 FROM WKS-FW-LEN
058100     END-IF
058200     IF (TB-NORM-PROVIDER (WKS-CM-IX) (1:WKS-CAND-LEN)
058300           = WKS-CAND-NORM (1:WKS-CAND-LEN))
058400        OR (WKS-FW-LEN = WKS-CAND-LEN AND
058500            TB-NORM-PROVIDER (WKS-CM-IX) (1:WKS-FW-LEN)
058600           = WKS-CAND-NORM (1:WKS-CAND-LEN))
058700        IF WKS-PROV-COUNT = 0
058800           MOVE WKS-CM-IX TO WKS-PROV-IX
058900           MOVE TB-PROVIDER (WKS-CM-IX) TO WKS-PROV-FIRST-NAME
059000           MOVE 1 TO WKS-PROV-COUNT
059100        ELSE
059200           IF TB-PROVIDER (WKS-CM-IX)
059300              NOT = WKS-PROV-FIRST-NAME
059400              MOVE 2 TO WKS-PROV-COUNT
059500           END-IF
059600        END-IF
059700     END-IF.
059800 3172-COMPARA-PREFIJO-E. EXIT.
059900
060000 3173-BUSCA-FIN-PRIMERA-PALABRA SECTION.
060100     IF TB-NORM-PROVIDER (WKS-CM-IX) (WKS-J2:1) = SPACE
060200        SET WKS-FW-LEN TO WKS-J2
060300     END-IF.
060400 3173-BUSCA-FIN-PRIMERA-PALABRA-E. EXIT.
060500
060600 3174-BUSCA-FIN-PROVEEDOR SECTION.
060700     CONTINUE.
060800 3174-BUSCA-FIN-PROVEEDOR-E. EXIT.
060900
061000******************************************************************
061100*                 R2 - LIMPIEZA DE MONTO                         *
061200******************************************************************
061300 320-LIMPIA-MONTO SECTION.
061400     MOVE 0 TO WKS-AMT-NUM WKS-CONV-OK WKS-HAS-M
061500                WKS-DOTS WKS-STRIPPED
061600     IF RW-INVOICE-AMOUNT-RAW = SPACES
061700        MOVE "F" TO CL-AMOUNT-STATUS
061800        MOVE 0   TO CL-AMOUNT-CLEAN
061900     ELSE
062000        MOVE RW-INVOICE-AMOUNT-RAW TO WKS-AMT-UC
062100        INSPECT WKS-AMT-UC CONVERTING
062200                "abcdefghijklmnopqrstuvwxyz"
062300             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
062400        INSPECT WKS-AMT-UC TALLYING WKS-HAS-M FOR ALL "M"
062500        PERFORM 322-EXTRAE-DIGITOS
062600        PERFORM 323-CONVIERTE-DIGITOS
062700        IF WKS-HAS-M > 0
062800           IF WKS-CONV-OK = 1
062900              COMPUTE WKS-AMT-NUM = WKS-AMT-NUM * 1000000
063000              MOVE "M"        TO CL-AMOUNT-STATUS
063100              MOVE WKS-AMT-NUM TO CL-AMOUNT-CLEAN
063200           ELSE
063300              MOVE "F" TO CL-AMOUNT-STATUS
063400              MOVE 0   TO CL-AMOUNT-CLEAN
063500           END-IF
063600        ELSE
063700           IF WKS-CONV-OK = 1
063800              MOVE WKS-AMT-NUM TO CL-AMOUNT-CLEAN
063900              IF WKS-STRIPPED = 0 AND WKS-DOTS NOT > 1
064000                 MOVE "U" TO CL-AMOUNT-STATUS
064100              ELSE
064200                 MOVE "M" TO CL-AMOUNT-STATUS
064300              END-IF
064400           ELSE
064500              MOVE "F" TO CL-AMOUNT-STATUS
064600              MOVE 0   TO CL-AMOUNT-CLEAN
064700           END-IF
064800        END-IF
064900     END-IF.
065000 320-LIMPIA-MONTO-E. EXIT.
065100
065200 322-EXTRAE-DIGITOS SECTION.
065300     PERFORM 3221-BUSCA-FIN-MONTO VARYING WKS-AMT-LEN FROM 20
065400             BY -1
065500             UNTIL WKS-AMT-LEN = 0
065600                OR WKS-AMT-UC (WKS-AMT-LEN:1) NOT = SPACE
065700     MOVE SPACES TO WKS-DIGITS
065800     MOVE 0      TO WKS-BP WKS-DOTS WKS-STRIPPED
065900     PERFORM 3222-FILTRA-DIGITO VARYING WKS-I2 FROM 1 BY 1
066000             UNTIL WKS-I2 > WKS-AMT-LEN.
066100 322-EXTRAE-DIGITOS-E. EXIT.
066200
066300 3221-BUSCA-FIN-MONTO SECTION.
066400     CONTINUE.
066500 3221-BUSCA-FIN-MONTO-E. EXIT.
066600
066700 3222-FILTRA-DIGITO SECTION.
066800     MOVE WKS-AMT-UC (WKS-I2:1) TO WKS-CH
066900     IF WKS-CH IS NUMERICO-VALIDO OR WKS-CH = "."
067000        ADD 1 TO WKS-BP
067100        IF WKS-BP <= 20
067200           MOVE WKS-CH TO WKS-DIGITS (WKS-BP:1)
067300        END-IF
067400        IF WKS-CH = "."
067500           ADD 1 TO WKS-DOTS
067600        END-IF
067700     ELSE
067800        ADD 1 TO WKS-STRIPPED
067900     END-IF.
068000 3222-FILTRA-DIGITO-E. EXIT.
068100
068200 323-CONVIERTE-DIGITOS SECTION.
068300     MOVE 0 TO WKS-CONV-OK WKS-INT-NUM WKS-FRAC-NUM
068400     MOVE SPACES TO WKS-INT-TXT WKS-FRAC-TXT WKS-DIGITS2
068500     IF WKS-DOTS > 1
068600*--> DEJA SOLO EL ULTIMO PUNTO DECIMAL, BORRA LOS DEMAS
068700        PERFORM 3231-BUSCA-ULTIMO-PUNTO
068800                VARYING WKS-LAST-DOT-POS FROM 20 BY -1
068900                UNTIL WKS-LAST-DOT-POS = 0
069000                   OR WKS-DIGITS (WKS-LAST-DOT-POS:1) = "."
069100        MOVE 0 TO WKS-BP
069200        PERFORM 3232-FILTRA-PUNTO VARYING WKS-I2 FROM 1 BY 1
069300                UNTIL WKS-I2 > 20
069400        MOVE WKS-DIGITS2 TO WKS-DIGITS
069500     END-IF
069600     IF WKS-DIGITS = SPACES
069700        MOVE 0 TO WKS-CONV-OK
069800     ELSE
069900        UNSTRING WKS-DIGITS DELIMITED BY "."
070000             INTO WKS-INT-TXT WKS-FRAC-TXT
070100        END-UNSTRING
070200        IF WKS-INT-TXT = SPACES
070300           MOVE "0" TO WKS-INT-TXT (1:1)
070400        END-IF
070500        IF WKS-FRAC-TXT = SPACES
070600           MOVE "00" TO WKS-FRAC-TXT
070700        ELSE
070800           IF WKS-FRAC-TXT (2:1) = SPACE
070900              MOVE "0" TO WKS-FRAC-TXT (2:1)
071000           END-IF
071100        END-IF
071200        IF WKS-INT-TXT IS NUMERIC AND WKS-FRAC-TXT (1:2) IS NUMERIC
071300           MOVE WKS-INT-TXT      TO WKS-INT-NUM
071400           MOVE WKS-FRAC-TXT (1:2) TO WKS-FRAC-NUM
071500           COMPUTE WKS-AMT-NUM = WKS-INT-NUM +
071600                   (WKS-FRAC-NUM / 100)
071700           MOVE 1 TO WKS-CONV-OK
071800        ELSE
071900           MOVE 0 TO WKS-CONV-OK
072000        END-IF
072100     END-IF.
072200 323-CONVIERTE-DIGITOS-E. EXIT.
072300
072400 3231-BUSCA-ULTIMO-PUNTO SECTION.
072500     CONTINUE.
072600 3231-BUSCA-ULTIMO-PUNTO-E. EXIT.
072700
072800 3232-FILTRA-PUNTO SECTION.
072900     MOVE WKS-DIGITS (WKS-I2:1) TO WKS-CH
073000     IF WKS-CH NOT = "." OR WKS-I2 = WKS-LAST-DOT-POS
073100        ADD 1 TO WKS-BP
073200        IF WKS-BP <= 20
073300           MOVE WKS-CH TO WKS-DIGITS2 (WKS-BP:1)
073400        END-IF
073500     END-IF.
073600 3232-FILTRA-PUNTO-E. EXIT.
073700
073800******************************************************************
073900*                 R3 - LIMPIEZA DE FECHA                         *
074000******************************************************************
074100 330-LIMPIA-FECHA SECTION.
074200     MOVE 0 TO WKS-FECHA-OK
074300     IF RW-INVOICE-DATE-RAW = SPACES
074400        MOVE "F" TO CL-DATE-STATUS
074500        MOVE SPACES TO CL-DATE-CLEAN
074600     ELSE
074700        PERFORM 331-NORMALIZA-SEPARADORES
074800        PERFORM 332-INTENTA-YYYYMMDD
074900        IF WKS-FECHA-OK = 0 PERFORM 333-INTENTA-DDMMYYYY END-IF
075000        IF WKS-FECHA-OK = 0 PERFORM 334-INTENTA-MMDDYYYY END-IF
075100        IF WKS-FECHA-OK = 0 PERFORM 335-INTENTA-DDMONYYYY END-IF
075200        IF WKS-FECHA-OK = 0 PERFORM 336-INTENTA-YYMMDD END-IF
075300        IF WKS-FECHA-OK = 1
075400           MOVE WKS-ANIO TO WKS-SAL-ANIO
075500           MOVE WKS-MES  TO WKS-SAL-MES
075600           MOVE WKS-DIA  TO WKS-SAL-DIA
075700           MOVE WKS-FECHA-SALIDA-R TO CL-DATE-CLEAN
075800           IF CL-DATE-CLEAN = RW-INVOICE-DATE-RAW (1:10)
075900              AND RW-INVOICE-DATE-RAW (11:10) = SPACES
076000              MOVE "U" TO CL-DATE-STATUS
076100           ELSE
076200              MOVE "M" TO CL-DATE-STATUS
076300           END-IF
076400        ELSE
076500           MOVE "F" TO CL-DATE-STATUS
076600           MOVE RW-INVOICE-DATE-RAW (1:10) TO CL-DATE-CLEAN
076700        END-IF
076800     END-IF.
076900 330-LIMPIA-FECHA-E. EXIT.
077000
077100 331-NORMALIZA-SEPARADORES SECTION.
077200     MOVE SPACES TO WKS-DATE-WORK
077300     MOVE 0      TO WKS-BP
077400     PERFORM 3311-BUSCA-FIN-FECHA VARYING WKS-AMT-LEN FROM 20
077500             BY -1
077600             UNTIL WKS-AMT-LEN = 0
077700                OR RW-INVOICE-DATE-RAW (WKS-AMT-LEN:1) NOT = SPACE
077800     PERFORM 3312-TRADUCE-SEPARADOR VARYING WKS-I2 FROM 1 BY 1
077900             UNTIL WKS-I2 > WKS-AMT-LEN
078000     INSPECT WKS-DATE-WORK CONVERTING
078100             "abcdefghijklmnopqrstuvwxyz"
078200          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
078300     MOVE WKS-BP TO WKS-DATE-LEN
078400     PERFORM 337-PARTE-TOKENS.
078500 331-NORMALIZA-SEPARADORES-E. EXIT.
078600
078700 3311-BUSCA-FIN-FECHA SECTION.
078800     CONTINUE.
078900 3311-BUSCA-FIN-FECHA-E. EXIT.
079000
079100 3312-TRADUCE-SEPARADOR SECTION.
079200     MOVE RW-INVOICE-DATE-RAW (WKS-I2:1) TO WKS-CH
079300     EVALUATE TRUE
079400        WHEN WKS-CH = ","
079500           CONTINUE
079600        WHEN WKS-CH = "/" OR WKS-CH = SPACE
079700           ADD 1 TO WKS-BP
079800           IF WKS-BP <= 20
079900              MOVE "-" TO WKS-DATE-WORK (WKS-BP:1)
080000           END-IF
080100        WHEN OTHER
080200           ADD 1 TO WKS-BP
080300           IF WKS-BP <= 20
080400              MOVE WKS-CH TO WKS-DATE-WORK (WKS-BP:1)
080500           END-IF
080600     END-EVALUATE.
080700 3312-TRADUCE-SEPARADOR-E. EXIT.
080800
080900 337-PARTE-TOKENS SECTION.
081000     MOVE SPACES TO WKS-TOK1 WKS-TOK2 WKS-TOK3
081100     UNSTRING WKS-DATE-WORK (1:WKS-DATE-LEN) DELIMITED BY "-"
081200          INTO WKS-TOK1 WKS-TOK2 WKS-TOK3
081300     END-UNSTRING
081400     PERFORM 3371-BUSCA-FIN-TOK1 VARYING WKS-T1-LEN FROM 9 BY -1
081500             UNTIL WKS-T1-LEN = 0
081600                OR WKS-TOK1 (WKS-T1-LEN:1) NOT = SPACE
081700     PERFORM 3372-BUSCA-FIN-TOK2 VARYING WKS-T2-LEN FROM 9 BY -1
081800             UNTIL WKS-T2-LEN = 0
081900                OR WKS-TOK2 (WKS-T2-LEN:1) NOT = SPACE
082000     PERFORM 3373-BUSCA-FIN-TOK3 VARYING WKS-T3-LEN FROM 9 BY -1
082100             UNTIL WKS-T3-LEN = 0
082200                OR WKS-TOK3 (WKS-T3-LEN:1) NOT = SPACE.
082300 337-PARTE-TOKENS-E. EXIT.
082400
082500 3371-BUSCA-FIN-TOK1 SECTION.
082600     CONTINUE.
082700 3371-BUSCA-FIN-TOK1-E. EXIT.
082800
082900 3372-BUSCA-FIN-TOK2 SECTION.
083000     CONTINUE.
083100 3372-BUSCA-FIN-TOK2-E. EXIT.
083200
083300 3373-BUSCA-FIN-TOK3 SECTION.
083400     CONTINUE.
083500 3373-BUSCA-FIN-TOK3-E. EXIT.
083600
083700 332-INTENTA-YYYYMMDD SECTION.
083800     IF WKS-T1-LEN = 4 AND WKS-T2-LEN <= 2 AND WKS-T3-LEN <= 2
083900        AND WKS-TOK1 (1:4) IS NUMERIC
084000        AND WKS-TOK2 (1:WKS-T2-LEN) IS NUMERIC
084100        AND WKS-TOK3 (1:WKS-T3-LEN) IS NUMERIC
084200        MOVE WKS-TOK1 (1:4)         TO WKS-ANIO
084300        MOVE WKS-TOK2 (1:WKS-T2-LEN) TO WKS-MES
084400        MOVE WKS-TOK3 (1:WKS-T3-LEN) TO WKS-DIA
084500        PERFORM 338-VALIDA-FECHA
084600     END-IF.
084700 332-INTENTA-YYYYMMDD-E. EXIT.
084800
084900 333-INTENTA-DDMMYYYY SECTION.
085000     IF WKS-T1-LEN <= 2 AND WKS-T2-LEN <= 2 AND WKS-T3-LEN = 4
085100        AND WKS-TOK1 (1:WKS-T1-LEN) IS NUMERIC
085200        AND WKS-TOK2 (1:WKS-T2-LEN) IS NUMERIC
085300        AND WKS-TOK3 (1:4) IS NUMERIC
085400        MOVE WKS-TOK1 (1:WKS-T1-LEN) TO WKS-DIA
085500        MOVE WKS-TOK2 (1:WKS-T2-LEN) TO WKS-MES
085600        MOVE WKS-TOK3 (1:4)          TO WKS-ANIO
085700        PERFORM 338-VALIDA-FECHA
085800     END-IF.
085900 333-INTENTA-DDMMYYYY-E. EXIT.
086000
086100 334-INTENTA-MMDDYYYY SECTION.
086200     IF WKS-T1-LEN <= 2 AND WKS-T2-LEN <= 2 AND WKS-T3-LEN = 4
086300        AND WKS-TOK1 (1:WKS-T1-LEN) IS NUMERIC
086400        AND WKS-TOK2 (1:WKS-T2-LEN) IS NUMERIC
086500        AND WKS-TOK3 (1:4) IS NUMERIC
086600        MOVE WKS-TOK2 (1:WKS-T2-LEN) TO WKS-DIA
086700        MOVE WKS-TOK1 (1:WKS-T1-LEN) TO WKS-MES
086800        MOVE WKS-TOK3 (1:4)          TO WKS-ANIO
086900        PERFORM 338-VALIDA-FECHA
087000     END-IF.
087100 334-INTENTA-MMDDYYYY-E. EXIT.
087200
087300*--> CUBRE DD-MON-YYYY (MES DE 3 LETRAS), DD-MONTH-YYYY (MES
087400*    COMPLETO) Y MONTH-DD-YYYY (MES COMPLETO PRIMERO)
087500 335-INTENTA-DDMONYYYY SECTION.
087600     MOVE 0 TO WKS-MES-IX
087700     IF WKS-T1-LEN <= 2 AND WKS-T1-LEN > 0
087800        AND WKS-TOK1 (1:WKS-T1-LEN) IS NUMERIC
087900        AND WKS-T3-LEN = 4 AND WKS-TOK3 (1:4) IS NUMERIC
088000        PERFORM 3351-PRUEBA-MES-TOK2 VARYING WKS-MES-IX FROM 1
088100                BY 1 UNTIL WKS-MES-IX > 12
088200     END-IF
088300     IF WKS-FECHA-OK = 0
088400        IF WKS-T2-LEN <= 2 AND WKS-T2-LEN > 0
088500           AND WKS-TOK2 (1:WKS-T2-LEN) IS NUMERIC
088600           AND WKS-T3-LEN = 4 AND WKS-TOK3 (1:4) IS NUMERIC
088700           PERFORM 3352-PRUEBA-MES-TOK1 VARYING WKS-MES-IX
088800                   FROM 1 BY 1 UNTIL WKS-MES-IX > 12
088900        END-IF
089000     END-IF.
089100 335-INTENTA-DDMONYYYY-E. EXIT.
089200
089300 3351-PRUEBA-MES-TOK2 SECTION.
089400     IF TM-SHORT (WKS-MES-IX) = WKS-TOK2 (1:3)
089500        OR TM-FULL (WKS-MES-IX) (1:WKS-T2-LEN) = WKS-TOK2
089600     (1:WKS-T2-LEN)
089700        MOVE WKS-TOK1 (1:WKS-T1-LEN) TO WKS-DIA
089800        MOVE TM-NUM (WKS-MES-IX)     TO WKS-MES
089900        MOVE WKS-TOK3 (1:4)          TO WKS-ANIO
090000        PERFORM 338-VALIDA-FECHA
090100        IF WKS-FECHA-OK = 1
090200           MOVE 13 TO WKS-MES-IX
090300        END-IF
090400     END-IF.
090500 3351-PRUEBA-MES-TOK2-E. EXIT.
090600
090700 3352-PRUEBA-MES-TOK1 SECTION.
090800     IF TM-SHORT (WKS-MES-IX) = WKS-TOK1 (1:3)
090900        OR TM-FULL (WKS-MES-IX) (1:WKS-T1-LEN) =
091000           WKS-TOK1 (1:WKS-T1-LEN)
091100        MOVE WKS-TOK2 (1:WKS-T2-LEN) TO WKS-DIA
091200        MOVE TM-NUM (WKS-MES-IX)     TO WKS-MES
091300        MOVE WKS-TOK3 (1:4)          TO WKS-ANIO
091400        PERFORM 338-VALIDA-FECHA
091500        IF WKS-FECHA-OK = 1
091600           MOVE 13 TO WKS-MES-IX
091700        END-IF
091800     END-IF.
091900 3352-PRUEBA-MES-TOK1-E. EXIT.
092000
092100 336-INTENTA-YYMMDD SECTION.
092200     IF WKS-T1-LEN = 2 AND WKS-T2-LEN <= 2 AND WKS-T3-LEN <= 2
092300        AND WKS-TOK1 (1:2) IS NUMERIC
092400        AND WKS-TOK2 (1:WKS-T2-LEN) IS NUMERIC
092500        AND WKS-TOK3 (1:WKS-T3-LEN) IS NUMERIC
092600        MOVE WKS-TOK1 (1:2) TO WKS-AA
092700        IF WKS-AA <= 68
092800           COMPUTE WKS-ANIO = 2000 + WKS-AA
092900        ELSE
093000           COMPUTE WKS-ANIO = 1900 + WKS-AA
093100        END-IF
093200        MOVE WKS-TOK2 (1:WKS-T2-LEN) TO WKS-MES
093300        MOVE WKS-TOK3 (1:WKS-T3-LEN) TO WKS-DIA
093400        PERFORM 338-VALIDA-FECHA
093500     END-IF.
093600 336-INTENTA-YYMMDD-E. EXIT.
093700
093800 338-VALIDA-FECHA SECTION.
093900     MOVE 0 TO WKS-FECHA-OK
094000     IF WKS-MES >= 1 AND WKS-MES <= 12 AND WKS-DIA >= 1
094100        MOVE WKS-DIAS-EN-MES (WKS-MES) TO WKS-DIAS-MAX
094200        IF WKS-MES = 2
094300           DIVIDE WKS-ANIO BY 4   GIVING WKS-AUX-DIV
094400                  REMAINDER WKS-RESIDUO-4
094500           DIVIDE WKS-ANIO BY 100 GIVING WKS-AUX-DIV
094600                  REMAINDER WKS-RESIDUO-100
094700           DIVIDE WKS-ANIO BY 400 GIVING WKS-AUX-DIV
094800                  REMAINDER WKS-RESIDUO-400
094900           IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
095000              OR WKS-RESIDUO-400 = 0
095100              MOVE 29 TO WKS-DIAS-MAX
095200           END-IF
095300        END-IF
095400        IF WKS-DIA <= WKS-DIAS-MAX
095500           MOVE 1 TO WKS-FECHA-OK
095600        END-IF
095700     END-IF.
095800 338-VALIDA-FECHA-E. EXIT.
095900
096000******************************************************************
096100*                 R4 - LIMPIEZA DE TITULO DE CONTRATO            *
096200******************************************************************
096300 340-LIMPIA-TITULO SECTION.
096400     IF CL-PROVIDER-STATUS = "F"
096500        MOVE "F" TO CL-TITLE-STATUS
096600        MOVE RW-CONTRACT-TITLE TO CL-TITLE-CLEAN
096700     ELSE
096800        MOVE 0 TO WKS-MATCH-IX
096900        PERFORM 341-BUSCA-TITULO-EXACTO VARYING WKS-CM-IX
097000                FROM 1 BY 1
097100                UNTIL WKS-CM-IX > WKS-CM-TOTAL OR WKS-MATCH-IX > 0
097200        IF WKS-MATCH-IX > 0
097300           MOVE "U" TO CL-TITLE-STATUS
097400           MOVE RW-CONTRACT-TITLE TO CL-TITLE-CLEAN
097500        ELSE
097600           IF RW-CONTRACT-NUMBER = SPACES
097700              MOVE "F" TO CL-TITLE-STATUS
097800              MOVE RW-CONTRACT-TITLE TO CL-TITLE-CLEAN
097900           ELSE
098000              MOVE 0 TO WKS-PROV-CONTRACT-CNT
098100              MOVE 0 TO WKS-FIRST-IX
098200              PERFORM 342-CUENTA-CONTRATOS-PROV VARYING WKS-CM-IX
098300                      FROM 1 BY 1 UNTIL WKS-CM-IX > WKS-CM-TOTAL
098400              IF WKS-PROV-CONTRACT-CNT = 1
098500                 MOVE TB-TITLE (WKS-FIRST-IX) TO CL-TITLE-CLEAN
098600                 MOVE "M" TO CL-TITLE-STATUS
098700              ELSE
098800                 MOVE 0 TO WKS-MATCH-IX
098900                 PERFORM 343-BUSCA-TITULO-POR-NUMERO
099000                         VARYING WKS-CM-IX FROM 1 BY 1
099100                         UNTIL WKS-CM-IX > WKS-CM-TOTAL
099200                            OR WKS-MATCH-IX > 0
099300                 IF WKS-MATCH-IX > 0
099400                    MOVE TB-TITLE (WKS-MATCH-IX) TO CL-TITLE-CLEAN
099500                    MOVE "M" TO CL-TITLE-STATUS
099600                 ELSE
099700                    MOVE "F" TO CL-TITLE-STATUS
099800                    MOVE RW-CONTRACT-TITLE TO CL-TITLE-CLEAN
099900                 END-IF
100000              END-IF
100100           END-IF
100200        END-IF
100300     END-IF.
100400 340-LIMPIA-TITULO-E. EXIT.
100500
100600 341-BUSCA-TITULO-EXACTO SECTION.
100700     IF TB-PROVIDER (WKS-CM-IX) = CL-PROVIDER-CLEAN
100800        AND TB-TITLE (WKS-CM-IX) = RW-CONTRACT-TITLE
100900        SET WKS-MATCH-IX TO WKS-CM-IX
101000     END-IF.
101100 341-BUSCA-TITULO-EXACTO-E. EXIT.
101200
101300 342-CUENTA-CONTRATOS-PROV SECTION.
101400     IF TB-PROVIDER (WKS-CM-IX) = CL-PROVIDER-CLEAN
101500        ADD 1 TO WKS-PROV-CONTRACT-CNT
101600        IF WKS-FIRST-IX = 0
101700           MOVE WKS-CM-IX TO WKS-FIRST-IX
101800        END-IF
101900     END-IF.
102000 342-CUENTA-CONTRATOS-PROV-E. EXIT.
102100
102200 343-BUSCA-TITULO-POR-NUMERO SECTION.
102300     IF TB-PROVIDER (WKS-CM-IX) = CL-PROVIDER-CLEAN
102400        AND TB-NUMBER (WKS-CM-IX) = RW-CONTRACT-NUMBER
102500        SET WKS-MATCH-IX TO WKS-CM-IX
102600     END-IF.
102700 343-BUSCA-TITULO-POR-NUMERO-E. EXIT.
102800
102900******************************************************************
103000*                 R5 - LIMPIEZA DE NUMERO DE CONTRATO            *
103100******************************************************************
103200 350-LIMPIA-NUMERO SECTION.
103300     IF CL-PROVIDER-STATUS = "F"
103400        MOVE "F" TO CL-NUMBER-STATUS
103500        MOVE RW-CONTRACT-NUMBER TO CL-NUMBER-CLEAN
103600     ELSE
103700        MOVE 0 TO WKS-MATCH-IX
103800        PERFORM 351-BUSCA-NUMERO-EXACTO VARYING WKS-CM-IX
103900                FROM 1 BY 1
104000                UNTIL WKS-CM-IX > WKS-CM-TOTAL OR WKS-MATCH-IX > 0
104100        IF WKS-MATCH-IX > 0
104200           MOVE "U" TO CL-NUMBER-STATUS
104300           MOVE RW-CONTRACT-NUMBER TO CL-NUMBER-CLEAN
104400        ELSE
104500           IF CL-TITLE-CLEAN = SPACES
104600              MOVE "F" TO CL-NUMBER-STATUS
104700              MOVE RW-CONTRACT-NUMBER TO CL-NUMBER-CLEAN
104800           ELSE
104900              MOVE 0 TO WKS-PROV-CONTRACT-CNT
105000              MOVE 0 TO WKS-FIRST-IX
105100              PERFORM 352-CUENTA-CONTRATOS-PROV2 VARYING WKS-CM-IX
105200                      FROM 1 BY 1 UNTIL WKS-CM-IX > WKS-CM-TOTAL
105300              IF WKS-PROV-CONTRACT-CNT = 1
105400                 MOVE TB-NUMBER (WKS-FIRST-IX) TO CL-NUMBER-CLEAN
105500                 MOVE "M" TO CL-NUMBER-STATUS
105600              ELSE
105700                 MOVE 0 TO WKS-MATCH-IX
105800                 PERFORM 353-BUSCA-NUMERO-POR-TITULO
105900                         VARYING WKS-CM-IX FROM 1 BY 1
106000                         UNTIL WKS-CM-IX > WKS-CM-TOTAL
106100                            OR WKS-MATCH-IX > 0
106200                 IF WKS-MATCH-IX > 0
106300                    MOVE TB-NUMBER (WKS-MATCH-IX) TO CL-NUMBER-CLEAN
106400                    MOVE "M" TO CL-NUMBER-STATUS
106500                 ELSE
106600                    MOVE "F" TO CL-NUMBER-STATUS
106700                    MOVE RW-CONTRACT-NUMBER TO CL-NUMBER-CLEAN
106800                 END-IF
106900              END-IF
107000           END-IF
107100        END-IF
107200     END-IF.
107300 350-LIMPIA-NUMERO-E. EXIT.
107400
107500 351-BUSCA-NUMERO-EXACTO SECTION.
107600     IF TB-PROVIDER (WKS-CM-IX) = CL-PROVIDER-CLEAN
107700        AND TB-NUMBER (WKS-CM-IX) = RW-CONTRACT-NUMBER
107800        SET WKS-MATCH-IX TO WKS-CM-IX
107900     END-IF.
108000 351-BUSCA-NUMERO-EXACTO-E. EXIT.
108100
108200 352-CUENTA-CONTRATOS-PROV2 SECTION.
108300     IF TB-PROVIDER (WKS-CM-IX) = CL-PROVIDER-CLEAN
108400        ADD 1 TO WKS-PROV-CONTRACT-CNT
108500        IF WKS-FIRST-IX = 0
108600           MOVE WKS-CM-IX TO WKS-FIRST-IX
108700        END-IF
108800     END-IF.
108900 352-CUENTA-CONTRATOS-PROV2-E. EXIT.
109000
109100 353-BUSCA-NUMERO-POR-TITULO SECTION.
109200     IF TB-PROVIDER (WKS-CM-IX) = CL-PROVIDER-CLEAN
109300        AND TB-TITLE (WKS-CM-IX) = CL-TITLE-CLEAN
109400        SET WKS-MATCH-IX TO WKS-CM-IX
109500     END-IF.
109600 353-BUSCA-NUMERO-POR-TITULO-E. EXIT.
109700
109800******************************************************************
109900*        ARMA LISTA DE CAMPOS FALLADOS Y MODIFICADOS             *
110000******************************************************************
110100 360-ARMA-LISTAS SECTION.
110200     MOVE SPACES TO CL-FAILED-FIELDS CL-MODIFIED-FIELDS
110300     MOVE 0 TO WKS-TIENE-FALLA WKS-TIENE-MODIF
110400     IF CL-PROVIDER-STATUS = "F"
110500        MOVE "PROVIDER"      TO WKS-CAMPO-NOMBRE
110600        PERFORM 361-AGREGA-FALLA
110700     END-IF
110800     IF CL-AMOUNT-STATUS = "F"
110900        MOVE "INVOICEAMOUNT" TO WKS-CAMPO-NOMBRE
111000        PERFORM 361-AGREGA-FALLA
111100     END-IF
111200     IF CL-DATE-STATUS = "F"
111300        MOVE "INVOICEDATE"   TO WKS-CAMPO-NOMBRE
111400        PERFORM 361-AGREGA-FALLA
111500     END-IF
111600     IF CL-TITLE-STATUS = "F"
111700        MOVE "TITLE"         TO WKS-CAMPO-NOMBRE
111800        PERFORM 361-AGREGA-FALLA
111900     END-IF
112000     IF CL-NUMBER-STATUS = "F"
112100        MOVE "NUMBER"        TO WKS-CAMPO-NOMBRE
112200        PERFORM 361-AGREGA-FALLA
112300     END-IF
112400     IF CL-PROVIDER-STATUS = "M"
112500        MOVE "PROVIDER"      TO WKS-CAMPO-NOMBRE
112600        PERFORM 362-AGREGA-MODIF
112700     END-IF
112800     IF CL-AMOUNT-STATUS = "M"
112900        MOVE "INVOICEAMOUNT" TO WKS-CAMPO-NOMBRE
113000        PERFORM 362-AGREGA-MODIF
113100     END-IF
113200     IF CL-DATE-STATUS = "M"
113300        MOVE "INVOICEDATE"   TO WKS-CAMPO-NOMBRE
113400        PERFORM 362-AGREGA-MODIF
113500     END-IF
113600     IF CL-TITLE-STATUS = "M"
113700        MOVE "TITLE"         TO WKS-CAMPO-NOMBRE
113800        PERFORM 362-AGREGA-MODIF
113900     END-IF
114000     IF CL-NUMBER-STATUS = "M"
114100        MOVE "NUMBER"        TO WKS-CAMPO-NOMBRE
114200        PERFORM 362-AGREGA-MODIF
114300     END-IF
114400     IF CL-FAILED-FIELDS NOT = SPACES
114500        MOVE 1 TO WKS-TIENE-FALLA
114600     END-IF
114700     IF CL-MODIFIED-FIELDS NOT = SPACES
114800        MOVE 1 TO WKS-TIENE-MODIF
114900     END-IF.
115000 360-ARMA-LISTAS-E. EXIT.
115100
115200*--> AGREGA WKS-CAMPO-NOMBRE A CL-FAILED-FIELDS, SEPARADO POR
115300*    COMA SI YA HAY ALGUN NOMBRE ESCRITO
115400 361-AGREGA-FALLA SECTION.
115500     PERFORM 3611-BUSCA-FIN-CAMPO VARYING WKS-CAMPO-LEN
115600             FROM 13 BY -1
115700             UNTIL WKS-CAMPO-LEN = 0
115800                OR WKS-CAMPO-NOMBRE (WKS-CAMPO-LEN:1) NOT = SPACE
115900     PERFORM 3612-BUSCA-FIN-FALLA VARYING WKS-LISTA-LEN
116000             FROM 60 BY -1
116100             UNTIL WKS-LISTA-LEN = 0
116200                OR CL-FAILED-FIELDS (WKS-LISTA-LEN:1) NOT = SPACE
116300     IF WKS-LISTA-LEN = 0
116400        MOVE WKS-CAMPO-NOMBRE (1:WKS-CAMPO-LEN)
116500             TO CL-FAILED-FIELDS (1:WKS-CAMPO-LEN)
116600     ELSE
116700        ADD 1 TO WKS-LISTA-LEN
116800        MOVE "," TO CL-FAILED-FIELDS (WKS-LISTA-LEN:1)
116900        ADD 1 TO WKS-LISTA-LEN
117000        MOVE WKS-CAMPO-NOMBRE (1:WKS-CAMPO-LEN)
117100             TO CL-FAILED-FIELDS (WKS-LISTA-LEN:WKS-CAMPO-LEN)
117200     END-IF.
117300 361-AGREGA-FALLA-E. EXIT.
117400
117500 3611-BUSCA-FIN-CAMPO SECTION.
117600     CONTINUE.
117700 3611-BUSCA-FIN-CAMPO-E. EXIT.
117800
117900 3612-BUSCA-FIN-FALLA SECTION.
118000     CONTINUE.
118100 3612-BUSCA-FIN-FALLA-E. EXIT.
118200
118300*--> AGREGA WKS-CAMPO-NOMBRE A CL-MODIFIED-FIELDS, SEPARADO POR
118400*    COMA SI YA HAY ALGUN NOMBRE ESCRITO
118500 362-AGREGA-MODIF SECTION.
118600     PERFORM 3621-BUSCA-FIN-CAMPO2 VARYING WKS-CAMPO-LEN
118700             FROM 13 BY -1
118800             UNTIL WKS-CAMPO-LEN = 0
118900                OR WKS-CAMPO-NOMBRE (WKS-CAMPO-LEN:1) NOT = SPACE
119000     PERFORM 3622-BUSCA-FIN-MODIF VARYING WKS-LISTA-LEN
119100             FROM 60 BY -1
119200             UNTIL WKS-LISTA-LEN = 0
119300                OR CL-MODIFIED-FIELDS (WKS-LISTA-LEN:1) NOT = SPACE
119400     IF WKS-LISTA-LEN = 0
119500        MOVE WKS-CAMPO-NOMBRE (1:WKS-CAMPO-LEN)
119600             TO CL-MODIFIED-FIELDS (1:WKS-CAMPO-LEN)
119700     ELSE
119800        ADD 1 TO WKS-LISTA-LEN
119900        MOVE "," TO CL-MODIFIED-FIELDS (WKS-LISTA-LEN:1)
120000        ADD 1 TO WKS-LISTA-LEN
120100        MOVE WKS-CAMPO-NOMBRE (1:WKS-CAMPO-LEN)
120200             TO CL-MODIFIED-FIELDS (WKS-LISTA-LEN:WKS-CAMPO-LEN)
120300     END-IF.
120400 362-AGREGA-MODIF-E. EXIT.
120500
120600 3621-BUSCA-FIN-CAMPO2 SECTION.
120700     CONTINUE.
120800 3621-BUSCA-FIN-CAMPO2-E. EXIT.
120900
121000 3622-BUSCA-FIN-MODIF SECTION.
121100     CONTINUE.
121200 3622-BUSCA-FIN-MODIF-E. EXIT.
121300
121400******************************************************************
121500*                      ESTADISTICAS DE CORRIDA                   *
121600******************************************************************
121700 900-ESTADISTICAS SECTION.
121800     DISPLAY "******************************************"
121900             UPON CONSOLE
122000     MOVE WKS-REG-LEIDOS     TO WKS-MASCARA
122100     DISPLAY "REGISTROS LEIDOS            : " WKS-MASCARA
122200             UPON CONSOLE
122300     MOVE WKS-REG-ESCRITOS   TO WKS-MASCARA
122400     DISPLAY "REGISTROS ESCRITOS          : " WKS-MASCARA
122500             UPON CONSOLE
122600     MOVE WKS-REG-CON-FALLA  TO WKS-MASCARA
122700     DISPLAY "CON ALGUN CAMPO FALLADO     : " WKS-MASCARA
122800             UPON CONSOLE
122900     MOVE WKS-REG-CON-MODIF  TO WKS-MASCARA
123000     DISPLAY "CON ALGUN CAMPO MODIFICADO  : " WKS-MASCARA
123100             UPON CONSOLE
123200     DISPLAY "******************************************"
123300             UPON CONSOLE.
123400 900-ESTADISTICAS-E. EXIT.
123500
123600 950-CIERRA-ARCHIVOS SECTION.
123700     CLOSE CPRAWI CPCTRM CPCLNI.
123800 950-CIERRA-ARCHIVOS-E. EXIT.
